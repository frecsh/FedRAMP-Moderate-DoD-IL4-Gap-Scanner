000100******************************************************************
000200*    LAYOUT DETALLE CONTROLES IMPLEMENTADOS (SSP)                *
000300*    KC02912.GAPSCAN.SSPDOC.DETAIL                               *
000400*    DOS TIPOS DE REGISTRO EN EL MISMO ARCHIVO DDSSPIN:          *
000500*    CTL-HEADER-REC (50 BYTES)  SEGUIDO DE N CTL-STMT-REC        *
000600*    (80 BYTES) SEGUN CTL-STATEMENT-COUNT                        *
000700******************************************************************
000800*    1990-02-14  fgq           ALTA INICIAL
000900*    1998-11-30  hQR  Y2K      REVISION DE CAMPOS NUMERICOS, SIN
001000*                              IMPACTO (NO HAY FECHAS EN ESTE CP)
001100*    2025-11-03  fgq  CR-8841  REUTILIZADO PARA DETALLE DE
001200*                              CONTROLES IMPLEMENTADOS DEL SSP
001300*    2025-12-09  jsr  CR-8877  SE AGREGA CTL-STMT-REC PARA
001400*                              TRANSPORTAR LAS DECLARACIONES
001500*                              SIN INTERPRETARLAS
001600******************************************************************
001700 01  WS-REG-CTLHDR.
001800*     POSICION (1:12)  IDENTIFICADOR DE CONTROL   EJ: AC-2(1)
001900     03  CTL-CONTROL-ID      PIC X(12)    VALUE SPACES.
002000*     POSICION (13:2)  CANTIDAD DE CTL-STMT-REC QUE SIGUEN
002100     03  CTL-STATEMENT-COUNT PIC 9(02)    VALUE ZEROS.
002200     03  FILLER              PIC X(36)    VALUE SPACES.
002300
002400 01  WS-REG-CTLSTMT.
002500*     POSICION (1:16)  IDENTIFICADOR DE LA DECLARACION
002600     03  STM-STATEMENT-ID    PIC X(16)    VALUE SPACES.
002700*     POSICION (17:60)  TEXTO DE LA DECLARACION
002800     03  STM-STATEMENT-DESC  PIC X(60)    VALUE SPACES.
002900     03  FILLER              PIC X(04)    VALUE SPACES.
