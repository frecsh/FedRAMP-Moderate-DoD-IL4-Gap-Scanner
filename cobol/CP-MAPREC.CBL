000100******************************************************************
000200*    LAYOUT TABLA DE MAPEO DE CONTROLES REQUERIDOS (IL4)         *
000300*    KC02912.GAPSCAN.MAPTAB.HEADER / .DETAIL                     *
000400*    PRIMER REGISTRO = MAP-HEADER-REC (40 BYTES)                 *
000500*    REGISTROS SIGUIENTES = MAP-DETAIL-REC (242 BYTES) UNO POR  *
000600*    CONTROL DE LA BASELINE SUPERIOR                             *
000700******************************************************************
000800*    1991-07-09  hQR           ALTA INICIAL (TABLA GENERICA DE
000900*                              REQUERIMIENTOS POR CATALOGO)
001000*    1999-02-18  hQR  Y2K      SIN CAMPOS DE FECHA, SIN IMPACTO
001100*    2025-11-10  fgq  CR-8852  REUTILIZADO PARA CATALOGO DE
001200*                              CONTROLES REQUERIDOS IL4
001300*    2026-02-02  lpn  CR-8940  SE AGREGAN LOS INDICADORES DE
001400*                              INTEGRIDAD MAP-HAS-METADATA Y
001500*                              MAP-HAS-MAPPINGS AL HEADER
001600******************************************************************
001700 01  WS-REG-MAPHDR.
001800*     POSICION (1:20)  SELLO DE ARCHIVO DE MAPEO
001900     03  MAH-DOC-TYPE        PIC X(20)    VALUE SPACES.
002000*     POSICION (21:1)  'Y' SI TRAE SECCION DE METADATA
002100     03  MAH-HAS-METADATA    PIC X(01)    VALUE 'N'.
002200*     POSICION (22:1)  'Y' SI TRAE SECCION DE MAPEOS
002300     03  MAH-HAS-MAPPINGS    PIC X(01)    VALUE 'N'.
002400     03  FILLER              PIC X(18)    VALUE SPACES.
002500
002600 01  WS-REG-MAPDET.
002700*     POSICION (1:12)  CONTROL REQUERIDO (CLAVE)
002800     03  MAD-CONTROL-ID      PIC X(12)    VALUE SPACES.
002900*     POSICION (13:60)  TITULO DEL CONTROL
003000     03  MAD-TITLE           PIC X(60)    VALUE SPACES.
003100*     POSICION (73:80)  DESCRIPCION DE LO QUE EXIGE EL CONTROL
003200     03  MAD-DESCRIPTION     PIC X(80)    VALUE SPACES.
003300*     POSICION (153:1)  'Y'/'N' EXCLUSIVO DE LA BASELINE IL4
003400     03  MAD-REQUIRED-IL4    PIC X(01)    VALUE 'N'.
003500*     POSICION (154:1)  'Y'/'N' EXISTE EN AMBAS BASELINES CON
003600*                       DIFERENCIAS (DELTA)
003700     03  MAD-HAS-IL4-DELTA   PIC X(01)    VALUE 'N'.
003800*     POSICION (155:6)  IMPACTO  High/Medium/Low (BLANCO=Medium)
003900     03  MAD-SECURITY-IMPACT PIC X(06)    VALUE SPACES.
004000*     POSICION (161:1)  ESFUERZO S/M/L (BLANCO=M)
004100     03  MAD-IMPL-EFFORT     PIC X(01)    VALUE SPACES.
004200*     POSICION (162:80)  GUIA DE REMEDIACION
004300     03  MAD-REMEDIATION     PIC X(80)    VALUE SPACES.
004400     03  FILLER              PIC X(01)    VALUE SPACES.
