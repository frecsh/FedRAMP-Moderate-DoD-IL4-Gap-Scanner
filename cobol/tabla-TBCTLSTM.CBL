000100******************************************************************
000200* DCLGEN TABLE(KC02912.TBCTLSTM)                                *
000300*        LIBRARY(USUARIO.GAPSCAN.DCLGEN(TBCTLSTM))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(WCS-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000* 2025-12-09  jsr  CR-8877  ALTA INICIAL DE LA TABLA             *
001100*                           (DECLARACIONES DE LOS CONTROLES      *
001200*                           IMPLEMENTADOS, VER CP-SSPCTL).       *
001300* 2026-03-02  jsr  CR-8966  SE HABILITA LA GRABACION DESDE       *
001400*                           PGMSCNST; ANTES LA TABLA SOLO ESTABA *
001500*                           DECLARADA Y LAS DECLARACIONES SE     *
001600*                           LEIAN Y SE DESCARTABAN.              *
001700******************************************************************
001800     EXEC SQL DECLARE KC02912.TBCTLSTM TABLE
001900     ( SCAN_ID                        DECIMAL(6, 0) NOT NULL,
002000       CONTROL_ID                     CHAR(12) NOT NULL,
002100       STATEMENT_ID                   CHAR(16) NOT NULL,
002200       STATEMENT_DESC                 CHAR(60) NOT NULL
002300     ) END-EXEC.
002400******************************************************************
002500* COBOL DECLARATION FOR TABLE KC02912.TBCTLSTM                  *
002600******************************************************************
002700 01  DCLTBCTLSTM.
002800     10 WCS-SCAN-ID      PIC S9(6)V  USAGE COMP-3.  *> SCAN_ID
002900     10 WCS-CONTROL-ID   PIC X(12).                 *> CONTROL_ID
003000     10 WCS-STATEMENT-ID PIC X(16).               *> STATEMENT_ID
003100     10 WCS-STMT-DESC    PIC X(60).              *> STATEMENT_DESC
003200******************************************************************
003300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
003400******************************************************************
