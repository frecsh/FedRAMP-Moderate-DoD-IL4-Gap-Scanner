000100******************************************************************
000200* DCLGEN TABLE(KC02912.TBGAPREC)                                *
000300*        LIBRARY(USUARIO.GAPSCAN.DCLGEN(TBGAPREC))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(WGP-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000* 1993-09-20  fgq           ALTA INICIAL DE LA TABLA (GENERICA)  *
001100* 2025-11-12  fgq  CR-8852  REGENERADO DCLGEN PARA TBGAPREC      *
001200*                           (BRECHAS DETECTADAS POR EL SCAN)     *
001300******************************************************************
001400     EXEC SQL DECLARE KC02912.TBGAPREC TABLE
001500     ( SCAN_ID                        DECIMAL(6, 0) NOT NULL,
001600       CONTROL_ID                     CHAR(12) NOT NULL,
001700       TITLE                          CHAR(60) NOT NULL,
001800       DESCRIPTION                    CHAR(80) NOT NULL,
001900       IMPACT                         CHAR(6)  NOT NULL,
002000       EFFORT                         CHAR(1)  NOT NULL,
002100       GUIDANCE                       CHAR(80) NOT NULL
002200     ) END-EXEC.
002300******************************************************************
002400* COBOL DECLARATION FOR TABLE KC02912.TBGAPREC                  *
002500******************************************************************
002600 01  DCLTBGAPREC.
002700     10 WGP-SCAN-ID      PIC S9(6)V  USAGE COMP-3.  *> SCAN_ID
002800     10 WGP-CONTROL-ID   PIC X(12).                 *> CONTROL_ID
002900     10 WGP-TITLE        PIC X(60).                 *> TITLE
003000     10 WGP-DESCRIPTION  PIC X(80).               *> DESCRIPTION
003100     10 WGP-IMPACT       PIC X(6).                  *> IMPACT
003200     10 WGP-EFFORT       PIC X(1).                  *> EFFORT
003300     10 WGP-GUIDANCE     PIC X(80).                 *> GUIDANCE
003400******************************************************************
003500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 7       *
003600******************************************************************
