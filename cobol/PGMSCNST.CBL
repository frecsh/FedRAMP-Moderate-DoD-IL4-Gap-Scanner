000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSCNST.
000300 AUTHOR.        F GARCIA QUIROGA.
000400 INSTALLATION.  KC02912 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  1993-03-29.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800******************************************************************
000900*    PGMSCNST                                                   *
001000*    =========                                                  *
001100*    PERSISTENCIA DEL SCAN DE BRECHAS DE CUMPLIMIENTO. SUBRUTINA *
001200*    DE ALMACENAMIENTO INVOCADA POR PGMSCANO SEGUN EL CODIGO DE  *
001300*    OPERACION RECIBIDO EN LK-OPERACION:                         *
001400*       'GRABAR-HDR' GRABA LA CABECERA DEL SCAN (TBSCNHDR) Y     *
001500*                    ASIGNA EL PROXIMO SCAN-ID SECUENCIAL.       *
001600*       'GRABAR-CTL' LEE DDCTLXTR Y GRABA LOS CONTROLES          *
001700*                    IMPLEMENTADOS (TBCTLIMP) Y SUS              *
001800*                    DECLARACIONES (TBCTLSTM) BAJO ESE SCAN-ID.  *
001900*       'GRABAR-GAP' LEE DDGAPXTR Y GRABA LAS BRECHAS (TBGAPREC) *
002000*                    BAJO ESE SCAN-ID.                           *
002100*       'EXPORTAR  ' ARMA EL ARCHIVO COMBINADO DDEXPORT CON LA   *
002200*                    CABECERA, LOS CONTROLES Y LAS BRECHAS DEL   *
002300*                    SCAN-ID RECIBIDO.                           *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                       *
002600*    ----------------------------------------------------------- *
002700*    1993-03-29  fgq           ALTA INICIAL. SUBRUTINA GENERICA  *
002800*                              DE GRABACION VSAM->DB2 CON        *
002900*                              CHEQUEO DE SQLCODE POR CLAVE      *
003000*                              DUPLICADA.                        *
003100*    1996-07-17  hQR  REQ-0602 SE AGREGA CONTADOR DE ERRONEOS    *
003200*                              POR CLAVE DUPLICADA.              *
003300*    1998-12-20  fgq  Y2K      REVISION GENERAL DE CAMPOS        *
003400*                              NUMERICOS. SIN IMPACTO.           *
003500*    2025-11-05  fgq  CR-8841  REUTILIZADO COMO SUBRUTINA DE     *
003600*                              ALMACENAMIENTO DEL SCAN DE        *
003700*                              BRECHAS IL4. SE REEMPLAZA         *
003800*                              TBCURCLI POR TBSCNHDR/TBCTLIMP/   *
003900*                              TBGAPREC, DESPACHANDO POR         *
004000*                              LK-OPERACION.                     *
004100*    2025-11-21  fgq  CR-8845  SE AGREGA LA ASIGNACION DE        *
004200*                              SCAN-ID SECUENCIAL (MAX+1) AL     *
004300*                              GRABAR LA CABECERA.               *
004400*    2025-12-22  jsr  CR-8881  SE AGREGA EL ARMADO DEL ARCHIVO   *
004500*                              COMBINADO DDEXPORT (OPERACION     *
004600*                              EXPORTAR).                        *
004700*    2026-02-11  lpn  CR-8951  SE DEVUELVE EL SCAN-ID ASIGNADO   *
004800*                              EN LK-SCAN-ID PARA TODAS LAS      *
004900*                              OPERACIONES, NO SOLO GRABAR-HDR.  *
005000*    2026-03-02  jsr  CR-8966  SE GRABAN LAS DECLARACIONES DE    *
005100*                              CADA CONTROL EN TBCTLSTM; ANTES   *
005200*                              SE LEIAN DE DDCTLXTR Y SE         *
005300*                              DESCARTABAN SIN GRABARLAS (VER    *
005400*                              CR-8877 EN PGMVALID).             *
005500******************************************************************
005600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT CTLXTR  ASSIGN DDCTLXTR
006800            FILE STATUS IS FS-CTLXTR.
006900
007000     SELECT GAPXTR  ASSIGN DDGAPXTR
007100            FILE STATUS IS FS-GAPXTR.
007200
007300     SELECT EXPORT  ASSIGN DDEXPORT
007400            FILE STATUS IS FS-EXPORT.
007500
007600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  CTLXTR
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-CTLXTR     PIC X(200).
008400
008500 FD  GAPXTR
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORDING MODE IS F.
008800 01  REG-GAPXTR     PIC X(240).
008900
009000 FD  EXPORT
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-EXPORT     PIC X(200).
009400
009500 WORKING-STORAGE SECTION.
009600*=======================*
009700
009800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009900
010000*---- FILE STATUS -----------------------------------------------*
010100 77  FS-CTLXTR                  PIC XX      VALUE SPACES.
010200     88  FS-CTLXTR-FIN                      VALUE '10'.
010300 77  FS-GAPXTR                  PIC XX      VALUE SPACES.
010400     88  FS-GAPXTR-FIN                      VALUE '10'.
010500 77  FS-EXPORT                  PIC XX      VALUE SPACES.
010600
010700*---- SWITCH DE FIN DE DETALLE DE CONTROLES DENTRO DE UN CTLHDR -*
010800 77  WS-QUEDAN-STMT              PIC 9(02) COMP VALUE ZEROS.
010900
011000*---- CONTADORES (TODOS BINARIOS) -------------------------------*
011100 77  WS-CANT-CTL-LEIDOS          PIC 9(04) COMP VALUE ZEROS.
011200 77  WS-CANT-CTL-GRABADOS        PIC 9(04) COMP VALUE ZEROS.
011300 77  WS-CANT-CTL-ERRONEOS        PIC 9(04) COMP VALUE ZEROS.
011400 77  WS-CANT-GAP-LEIDOS          PIC 9(04) COMP VALUE ZEROS.
011500 77  WS-CANT-GAP-GRABADOS        PIC 9(04) COMP VALUE ZEROS.
011600 77  WS-CANT-GAP-ERRONEOS        PIC 9(04) COMP VALUE ZEROS.
011700
011800*---- SQL -------------------------------------------------------*
011900 77  WS-SQLCODE                  PIC S9(9) COMP VALUE ZEROS.
012000 77  WS-SQLCODE-BYTES REDEFINES WS-SQLCODE
012100                                 PIC X(04).
012200 77  DUP-KEY                     PIC S9(9) COMP VALUE -803.
012300 77  NOT-FOUND                   PIC S9(9) COMP VALUE +100.
012400 77  WS-SQLCODE-PRINT            PIC +++999.
012500 77  WS-PROXIMO-SCAN-ID          PIC S9(6)V USAGE COMP-3
012600                                              VALUE ZEROS.
012700 77  WS-PROXIMO-SCAN-ID-ALT REDEFINES WS-PROXIMO-SCAN-ID
012800                                 PIC X(04).
012900
013000*---- LECTURA DEL ARCHIVO DE TRABAJO DE BRECHAS (DDGAPXTR) ------*
013100*---- DEBE COINCIDIR CON EL STRING ARMADO EN PGMGAPAN 2040 ------*
013200 01  WS-REG-GAPXTR.
013300     05  WGX-CONTROL-ID        PIC X(12).
013400     05  WGX-TITLE             PIC X(60).
013500     05  WGX-DESCRIPTION       PIC X(80).
013600     05  WGX-IMPACT            PIC X(06).
013700     05  WGX-EFFORT            PIC X(01).
013800     05  WGX-GUIDANCE          PIC X(80).
013900     05  FILLER                PIC X(01).
014000 01  WS-REG-GAPXTR-NUM REDEFINES WS-REG-GAPXTR.
014100     05  FILLER                PIC X(178).
014200     05  WGX-EFFORT-BIN        PIC 9(01) COMP.
014300     05  FILLER                PIC X(81).
014400
014500*//// COPY PARA ESTRUCTURA DE DATOS DEL ARCHIVO DDCTLXTR ///////
014600
014700*    COPY CP-SSPCTL.
014800*    LAYOUT CABECERA/DETALLE DE CONTROL IMPLEMENTADO - VER
014900*    CP-SSPCTL.CBL (MISMO LAYOUT QUE ARMO PGMVALID)
015000     COPY CP-SSPCTL.
015100
015200*///////////////////////////////////////////////////////////////
015300*     COBOL DECLARATIONS FOR TABLES KC02912.TBSCNHDR/TBCTLIMP/
015400*     TBGAPREC
015500     COPY tabla-TBSCNHDR.
015600     COPY tabla-TBCTLIMP.
015700     COPY tabla-TBCTLSTM.
015800     COPY tabla-TBGAPREC.
015900*///////////////////////////////////////////////////////////////
016000
016100     EXEC SQL INCLUDE SQLCA END-EXEC.
016200
016300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016400
016500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600 LINKAGE SECTION.
016700
016800 01  LK-SCNST-AREA.
016900*     'GRABAR-HDR'/'GRABAR-CTL'/'GRABAR-GAP'/'EXPORTAR  '
017000     03  LK-OPERACION            PIC X(10).
017100     03  LK-SCAN-ID              PIC 9(06).
017200     03  LK-SCNST-FILENAME       PIC X(40).
017300     03  LK-SCNST-SCAN-DATE      PIC X(26).
017400     03  LK-SCNST-METADATA.
017500         05  LK-SCNST-TITLE          PIC X(60).
017600         05  LK-SCNST-DOC-VERSION    PIC X(16).
017700         05  LK-SCNST-LAST-MODIFIED  PIC X(26).
017800         05  LK-SCNST-SPEC-VERSION   PIC X(08).
017900         05  LK-SCNST-SYSTEM-NAME    PIC X(40).
018000         05  LK-SCNST-SYSTEM-ID      PIC X(20).
018100     03  LK-SCNST-CANT-GRABADOS  PIC 9(04) COMP.
018200     03  LK-SCNST-CANT-ERRONEOS  PIC 9(04) COMP.
018300     03  LK-SCNST-RC             PIC 9(04) COMP.
018400
018500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018600 PROCEDURE DIVISION USING LK-SCNST-AREA.
018700
018800 MAIN-PROGRAM-I.
018900
019000     MOVE ZEROS TO LK-SCNST-RC
019100                   LK-SCNST-CANT-GRABADOS
019200                   LK-SCNST-CANT-ERRONEOS
019300
019400     EVALUATE LK-OPERACION
019500        WHEN 'GRABAR-HDR'
019600           PERFORM 1000-GRABAR-HDR-I THRU 1000-GRABAR-HDR-F
019700        WHEN 'GRABAR-CTL'
019800           PERFORM 2000-INICIO-CTL-I  THRU 2000-INICIO-CTL-F
019900        WHEN 'GRABAR-GAP'
020000           PERFORM 3000-INICIO-GAP-I  THRU 3000-INICIO-GAP-F
020100        WHEN 'EXPORTAR'
020200           PERFORM 4000-EXPORTAR-I    THRU 4000-EXPORTAR-F
020300        WHEN OTHER
020400           DISPLAY '* OPERACION DESCONOCIDA = ' LK-OPERACION
020500           MOVE 9999 TO LK-SCNST-RC
020600     END-EVALUATE.
020700
020800 MAIN-PROGRAM-F. GOBACK.
020900
021000
021100*---- GRABAR-HDR: ASIGNA EL PROXIMO SCAN-ID Y GRABA LA CABECERA -*
021200 1000-GRABAR-HDR-I.
021300
021400     EXEC SQL
021500        SELECT COALESCE(MAX(SCAN_ID), 0) + 1
021600           INTO :WS-PROXIMO-SCAN-ID
021700           FROM KC02912.TBSCNHDR
021800     END-EXEC
021900
022000     MOVE WS-PROXIMO-SCAN-ID  TO WSH-SCAN-ID LK-SCAN-ID
022100     MOVE LK-SCNST-FILENAME   TO WSH-FILENAME
022200     MOVE LK-SCNST-SCAN-DATE  TO WSH-SCAN-DATE
022300     MOVE LK-SCNST-TITLE      TO WSH-TITLE
022400     MOVE LK-SCNST-DOC-VERSION    TO WSH-DOC-VERSION
022500     MOVE LK-SCNST-LAST-MODIFIED  TO WSH-LAST-MODIFIED
022600     MOVE LK-SCNST-SPEC-VERSION   TO WSH-SPEC-VERSION
022700     MOVE LK-SCNST-SYSTEM-NAME    TO WSH-SYSTEM-NAME
022800     MOVE LK-SCNST-SYSTEM-ID      TO WSH-SYSTEM-ID
022900
023000     EXEC SQL
023100        INSERT INTO KC02912.TBSCNHDR
023200           ( SCAN_ID, FILENAME, SCAN_DATE, TITLE, DOC_VERSION,
023300             LAST_MODIFIED, SPEC_VERSION, SYSTEM_NAME,
023400             SYSTEM_ID )
023500        VALUES
023600           ( :WSH-SCAN-ID, :WSH-FILENAME, :WSH-SCAN-DATE,
023700             :WSH-TITLE, :WSH-DOC-VERSION, :WSH-LAST-MODIFIED,
023800             :WSH-SPEC-VERSION, :WSH-SYSTEM-NAME,
023900             :WSH-SYSTEM-ID )
024000     END-EXEC
024100
024200     IF SQLCODE IS EQUAL TO ZEROS THEN
024300        ADD 1 TO LK-SCNST-CANT-GRABADOS
024400     ELSE
024500        MOVE SQLCODE TO WS-SQLCODE-PRINT
024600        DISPLAY '* ERROR INSERT TBSCNHDR = ' WS-SQLCODE-PRINT
024700        ADD 1 TO LK-SCNST-CANT-ERRONEOS
024800        MOVE 9999 TO LK-SCNST-RC
024900     END-IF.
025000
025100 1000-GRABAR-HDR-F. EXIT.
025200
025300
025400*---- GRABAR-CTL: ABRE DDCTLXTR Y RECORRE CABECERA+DETALLE ------*
025500 2000-INICIO-CTL-I.
025600
025700     OPEN INPUT CTLXTR
025800     IF FS-CTLXTR IS NOT EQUAL '00' THEN
025900        MOVE 9999 TO LK-SCNST-RC
026000        SET FS-CTLXTR-FIN TO TRUE
026100     ELSE
026200        PERFORM 2010-LEER-CTLHDR-I THRU 2010-LEER-CTLHDR-F
026300           UNTIL FS-CTLXTR-FIN
026400        CLOSE CTLXTR
026500     END-IF
026600
026700     MOVE WS-CANT-CTL-GRABADOS TO LK-SCNST-CANT-GRABADOS
026800     MOVE WS-CANT-CTL-ERRONEOS TO LK-SCNST-CANT-ERRONEOS.
026900
027000 2000-INICIO-CTL-F. EXIT.
027100
027200
027300 2010-LEER-CTLHDR-I.
027400
027500     READ CTLXTR INTO WS-REG-CTLHDR
027600
027700     EVALUATE FS-CTLXTR
027800        WHEN '00'
027900           ADD 1 TO WS-CANT-CTL-LEIDOS
028000           PERFORM 2020-GRABAR-CTLIMP-I THRU 2020-GRABAR-CTLIMP-F
028100           MOVE CTL-STATEMENT-COUNT TO WS-QUEDAN-STMT
028200           PERFORM 2030-GRABAR-STMT-I THRU 2030-GRABAR-STMT-F
028300              WITH TEST BEFORE VARYING WS-QUEDAN-STMT
028400                 FROM WS-QUEDAN-STMT BY -1
028500                 UNTIL WS-QUEDAN-STMT IS EQUAL TO ZERO
028600        WHEN '10'
028700           CONTINUE
028800        WHEN OTHER
028900           MOVE 9999 TO LK-SCNST-RC
029000           SET FS-CTLXTR-FIN TO TRUE
029100     END-EVALUATE.
029200
029300 2010-LEER-CTLHDR-F. EXIT.
029400
029500
029600*---- INSERTA EL CONTROL IMPLEMENTADO BAJO EL SCAN-ID ACTUAL ----*
029700 2020-GRABAR-CTLIMP-I.
029800
029900     MOVE LK-SCAN-ID       TO WCI-SCAN-ID
030000     MOVE CTL-CONTROL-ID   TO WCI-CONTROL-ID
030100     MOVE CTL-STATEMENT-COUNT TO WCI-STMT-COUNT
030200
030300     EXEC SQL
030400        INSERT INTO KC02912.TBCTLIMP
030500           ( SCAN_ID, CONTROL_ID, STATEMENT_COUNT )
030600        VALUES
030700           ( :WCI-SCAN-ID, :WCI-CONTROL-ID, :WCI-STMT-COUNT )
030800     END-EXEC
030900
031000     IF SQLCODE IS EQUAL TO ZEROS THEN
031100        ADD 1 TO WS-CANT-CTL-GRABADOS
031200     ELSE
031300        IF SQLCODE IS EQUAL TO DUP-KEY THEN
031400           DISPLAY '* CONTROL DUPLICADO: ' WCI-CONTROL-ID
031500        ELSE
031600           MOVE SQLCODE TO WS-SQLCODE-PRINT
031700           DISPLAY '* ERROR INSERT TBCTLIMP = '
031800                   WS-SQLCODE-PRINT
031900        END-IF
032000        ADD 1 TO WS-CANT-CTL-ERRONEOS
032100     END-IF.
032200
032300 2020-GRABAR-CTLIMP-F. EXIT.
032400
032500
032600*---- INSERTA LA DECLARACION DEL CONTROL BAJO EL SCAN-ID ACTUAL -*
032700*---- (CR-8966: ANTES SE LEIA Y SE DESCARTABA SIN GRABARLA) -----*
032800 2030-GRABAR-STMT-I.
032900
033000     READ CTLXTR INTO WS-REG-CTLSTMT
033100
033200     EVALUATE FS-CTLXTR
033300        WHEN '00'
033400           MOVE LK-SCAN-ID          TO WCS-SCAN-ID
033500           MOVE CTL-CONTROL-ID      TO WCS-CONTROL-ID
033600           MOVE STM-STATEMENT-ID    TO WCS-STATEMENT-ID
033700           MOVE STM-STATEMENT-DESC  TO WCS-STMT-DESC
033800
033900           EXEC SQL
034000              INSERT INTO KC02912.TBCTLSTM
034100                 ( SCAN_ID, CONTROL_ID, STATEMENT_ID,
034200                   STATEMENT_DESC )
034300              VALUES
034400                 ( :WCS-SCAN-ID, :WCS-CONTROL-ID,
034500                   :WCS-STATEMENT-ID, :WCS-STMT-DESC )
034600           END-EXEC
034700
034800           IF SQLCODE IS EQUAL TO ZEROS THEN
034900              ADD 1 TO WS-CANT-CTL-GRABADOS
035000           ELSE
035100              MOVE SQLCODE TO WS-SQLCODE-PRINT
035200              DISPLAY '* ERROR INSERT TBCTLSTM = '
035300                      WS-SQLCODE-PRINT
035400              ADD 1 TO WS-CANT-CTL-ERRONEOS
035500           END-IF
035600        WHEN '10'
035700           CONTINUE
035800        WHEN OTHER
035900           MOVE 9999 TO LK-SCNST-RC
036000     END-EVALUATE.
036100
036200 2030-GRABAR-STMT-F. EXIT.
036300
036400
036500*---- GRABAR-GAP: ABRE DDGAPXTR Y GRABA CADA BRECHA EN TBGAPREC -*
036600 3000-INICIO-GAP-I.
036700
036800     OPEN INPUT GAPXTR
036900     IF FS-GAPXTR IS NOT EQUAL '00' THEN
037000        MOVE 9999 TO LK-SCNST-RC
037100        SET FS-GAPXTR-FIN TO TRUE
037200     ELSE
037300        PERFORM 3010-LEER-GAPXTR-I THRU 3010-LEER-GAPXTR-F
037400           UNTIL FS-GAPXTR-FIN
037500        CLOSE GAPXTR
037600     END-IF
037700
037800     MOVE WS-CANT-GAP-GRABADOS TO LK-SCNST-CANT-GRABADOS
037900     MOVE WS-CANT-GAP-ERRONEOS TO LK-SCNST-CANT-ERRONEOS.
038000
038100 3000-INICIO-GAP-F. EXIT.
038200
038300
038400 3010-LEER-GAPXTR-I.
038500
038600     READ GAPXTR INTO WS-REG-GAPXTR
038700
038800     EVALUATE FS-GAPXTR
038900        WHEN '00'
039000           ADD 1 TO WS-CANT-GAP-LEIDOS
039100           PERFORM 3020-GRABAR-GAPREC-I THRU 3020-GRABAR-GAPREC-F
039200        WHEN '10'
039300           CONTINUE
039400        WHEN OTHER
039500           MOVE 9999 TO LK-SCNST-RC
039600           SET FS-GAPXTR-FIN TO TRUE
039700     END-EVALUATE.
039800
039900 3010-LEER-GAPXTR-F. EXIT.
040000
040100
040200 3020-GRABAR-GAPREC-I.
040300
040400     MOVE LK-SCAN-ID       TO WGP-SCAN-ID
040500     MOVE WGX-CONTROL-ID   TO WGP-CONTROL-ID
040600     MOVE WGX-TITLE        TO WGP-TITLE
040700     MOVE WGX-DESCRIPTION  TO WGP-DESCRIPTION
040800     MOVE WGX-IMPACT       TO WGP-IMPACT
040900     MOVE WGX-EFFORT       TO WGP-EFFORT
041000     MOVE WGX-GUIDANCE     TO WGP-GUIDANCE
041100
041200     EXEC SQL
041300        INSERT INTO KC02912.TBGAPREC
041400           ( SCAN_ID, CONTROL_ID, TITLE, DESCRIPTION, IMPACT,
041500             EFFORT, GUIDANCE )
041600        VALUES
041700           ( :WGP-SCAN-ID, :WGP-CONTROL-ID, :WGP-TITLE,
041800             :WGP-DESCRIPTION, :WGP-IMPACT, :WGP-EFFORT,
041900             :WGP-GUIDANCE )
042000     END-EXEC
042100
042200     IF SQLCODE IS EQUAL TO ZEROS THEN
042300        ADD 1 TO WS-CANT-GAP-GRABADOS
042400     ELSE
042500        MOVE SQLCODE TO WS-SQLCODE-PRINT
042600        DISPLAY '* ERROR INSERT TBGAPREC = ' WS-SQLCODE-PRINT
042700        ADD 1 TO WS-CANT-GAP-ERRONEOS
042800     END-IF.
042900
043000 3020-GRABAR-GAPREC-F. EXIT.
043100
043200
043300*---- EXPORTAR: CURSORES SOBRE LAS TRES TABLAS PARA EL SCAN-ID --*
043400 4000-EXPORTAR-I.
043500
043600     MOVE LK-SCAN-ID TO WSH-SCAN-ID
043700
043800     OPEN OUTPUT EXPORT
043900
044000     EXEC SQL
044100        SELECT FILENAME, SCAN_DATE, TITLE, DOC_VERSION,
044200               LAST_MODIFIED, SPEC_VERSION, SYSTEM_NAME,
044300               SYSTEM_ID
044400           INTO :WSH-FILENAME, :WSH-SCAN-DATE, :WSH-TITLE,
044500                :WSH-DOC-VERSION, :WSH-LAST-MODIFIED,
044600                :WSH-SPEC-VERSION, :WSH-SYSTEM-NAME,
044700                :WSH-SYSTEM-ID
044800           FROM KC02912.TBSCNHDR
044900           WHERE SCAN_ID = :WSH-SCAN-ID
045000     END-EXEC
045100
045200     IF SQLCODE IS EQUAL TO ZEROS THEN
045300        MOVE SPACES TO REG-EXPORT
045400        STRING 'HDR ' WSH-FILENAME WSH-SCAN-DATE WSH-TITLE
045500               DELIMITED BY SIZE INTO REG-EXPORT
045600        WRITE REG-EXPORT
045700     ELSE
045800        MOVE 9999 TO LK-SCNST-RC
045900     END-IF
046000
046100     EXEC SQL
046200        DECLARE EXP_CTL_CURSOR CURSOR FOR
046300           SELECT CONTROL_ID, STATEMENT_COUNT
046400           FROM KC02912.TBCTLIMP
046500           WHERE SCAN_ID = :WSH-SCAN-ID
046600     END-EXEC
046700     EXEC SQL OPEN EXP_CTL_CURSOR END-EXEC
046800     PERFORM 4010-FETCH-CTL-I THRU 4010-FETCH-CTL-F
046900        UNTIL SQLCODE IS EQUAL TO NOT-FOUND
047000     EXEC SQL CLOSE EXP_CTL_CURSOR END-EXEC
047100
047200     EXEC SQL
047300        DECLARE EXP_GAP_CURSOR CURSOR FOR
047400           SELECT CONTROL_ID, TITLE, IMPACT, EFFORT
047500           FROM KC02912.TBGAPREC
047600           WHERE SCAN_ID = :WSH-SCAN-ID
047700     END-EXEC
047800     EXEC SQL OPEN EXP_GAP_CURSOR END-EXEC
047900     PERFORM 4020-FETCH-GAP-I THRU 4020-FETCH-GAP-F
048000        UNTIL SQLCODE IS EQUAL TO NOT-FOUND
048100     EXEC SQL CLOSE EXP_GAP_CURSOR END-EXEC
048200
048300     CLOSE EXPORT.
048400
048500 4000-EXPORTAR-F. EXIT.
048600
048700
048800 4010-FETCH-CTL-I.
048900
049000     EXEC SQL
049100        FETCH EXP_CTL_CURSOR INTO :WCI-CONTROL-ID,
049200                                   :WCI-STMT-COUNT
049300     END-EXEC
049400
049500     IF SQLCODE IS EQUAL TO ZEROS THEN
049600        MOVE SPACES TO REG-EXPORT
049700        STRING 'CTL ' WCI-CONTROL-ID
049800               DELIMITED BY SIZE INTO REG-EXPORT
049900        WRITE REG-EXPORT
050000     END-IF.
050100
050200 4010-FETCH-CTL-F. EXIT.
050300
050400
050500 4020-FETCH-GAP-I.
050600
050700     EXEC SQL
050800        FETCH EXP_GAP_CURSOR INTO :WGP-CONTROL-ID, :WGP-TITLE,
050900                                   :WGP-IMPACT, :WGP-EFFORT
051000     END-EXEC
051100
051200     IF SQLCODE IS EQUAL TO ZEROS THEN
051300        MOVE SPACES TO REG-EXPORT
051400        STRING 'GAP ' WGP-CONTROL-ID WGP-IMPACT WGP-EFFORT
051500               DELIMITED BY SIZE INTO REG-EXPORT
051600        WRITE REG-EXPORT
051700     END-IF.
051800
051900 4020-FETCH-GAP-F. EXIT.
