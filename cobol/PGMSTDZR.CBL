000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSTDZR.
000300 AUTHOR.        F GARCIA QUIROGA.
000400 INSTALLATION.  KC02912 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  1996-05-14.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800******************************************************************
000900*    PGMSTDZR                                                   *
001000*    =========                                                  *
001100*    UTILITARIO DE ESTANDARIZACION DE TABLAS NUMERICAS.          *
001200*    LEE DDSTDIN (CABECERA CON MODO Y CANTIDAD DE CELDAS, LUEGO  *
001300*    UN DETALLE POR CELDA: FILA, COLUMNA, VALOR Y BANDERA DE     *
001400*    SELECCION).  EN MODO 'P' (POR CAMPO) CALCULA MEDIA Y DESVIO *
001500*    ESTANDAR POR COLUMNA; EN MODO 'G' (GLOBAL) CALCULA UNA SOLA *
001600*    MEDIA Y UN SOLO DESVIO SOBRE TODAS LAS CELDAS SELECCIONADAS.*
001700*    LAS CELDAS NO SELECCIONADAS SE GRABAN SIN ALTERAR.  EL      *
001800*    DESVIO SE CALCULA POR EL METODO DE NEWTON (SIN FUNCION      *
001900*    INTRINSECA DE RAIZ CUADRADA) Y SE PISA POR UN EPSILON       *
002000*    MINIMO CUANDO RESULTA DEMASIADO PEQUENIO.  ESTE PROGRAMA SE *
002100*    CORRE SUELTO, NO ES INVOCADO POR PGMSCANO.                  *
002200******************************************************************
002300*    HISTORIAL DE CAMBIOS                                       *
002400*    ----------------------------------------------------------- *
002500*    1996-05-14  fgq           ALTA INICIAL. UTILITARIO GENERICO *
002600*                              DE NORMALIZACION DE COLUMNAS      *
002700*                              NUMERICAS PARA CARGAS DE PRUEBA.  *
002800*    1996-11-20  hQR  REQ-0512 SE AGREGA EL MODO GLOBAL (UNA     *
002900*                              SOLA MEDIA/DESVIO PARA TODA LA    *
003000*                              TABLA) ADEMAS DEL MODO POR CAMPO. *
003100*    1999-01-07  fgq  Y2K      PRUEBAS DE REGRESION ANIO 2000.   *
003200*                              SIN IMPACTO, NO TIENE CAMPOS DE   *
003300*                              FECHA.                            *
003400*    2026-01-18  jsr  CR-8920  REUTILIZADO COMO UTILITARIO       *
003500*                              AUXILIAR DE ESTANDARIZACION PARA  *
003600*                              EL SCAN DE BRECHAS IL4 (ANALISIS  *
003700*                              DE DATASETS NUMERICOS AUXILIARES).*
003800*    2026-02-22  lpn  CR-8959  EL DESVIO SE PISA POR EPSILON     *
003900*                              (0,000001) CUANDO RESULTA MENOR.  *
004000******************************************************************
004100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT STDIN   ASSIGN DDSTDIN
005300            FILE STATUS IS FS-STDIN.
005400
005500     SELECT STDOUT  ASSIGN DDSTDOUT
005600            FILE STATUS IS FS-STDOUT.
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  STDIN
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-STDIN      PIC X(60).
006600
006700 FD  STDOUT
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-STDOUT     PIC X(80).
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400
007500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600
007700*---- FILE STATUS -----------------------------------------------*
007800 77  FS-STDIN                   PIC XX      VALUE SPACES.
007900     88  FS-STDIN-FIN                       VALUE '10'.
008000 77  FS-STDOUT                  PIC XX      VALUE SPACES.
008100
008200*---- CABECERA DE ENTRADA (MODO Y CANTIDAD DE CELDAS) -----------*
008300 01  WS-REG-STDHDR.
008400     05  STH-MODO               PIC X(01).
008500     05  STH-CANT-CELDAS        PIC 9(06).
008600     05  FILLER                 PIC X(53).
008700
008800*---- DETALLE DE ENTRADA (UNA CELDA DE LA TABLA) ----------------*
008900 01  WS-REG-STDDET.
009000     05  STD-FILA               PIC 9(04).
009100     05  STD-COLUMNA            PIC 9(02).
009200     05  STD-VALOR              PIC S9(07)V9(06).
009300     05  STD-SELECCIONADO       PIC X(01).
009400     05  FILLER                 PIC X(40).
009500
009600*---- SALIDA (VECTOR ESTANDARIZADO - VER SPEC) ------------------*
009700 01  WS-REG-STDVEC.
009800     05  SV-FILA                PIC 9(04).
009900     05  SV-COLUMNA             PIC 9(02).
010000     05  SV-VALOR               PIC S9(07)V9(06).
010100     05  SV-MEDIA               PIC S9(07)V9(06).
010200     05  SV-DESVIO              PIC S9(07)V9(06).
010300     05  SV-ESTANDARIZADO       PIC S9(07)V9(06).
010400     05  FILLER                 PIC X(22).
010500
010600*---- MODO DE TRABAJO Y SU REINTERPRETACION BINARIA -------------*
010700 77  WS-MODO-GLOBAL-SW          PIC X(02)   VALUE 'NO'.
010800     88  WS-ES-GLOBAL                       VALUE 'SI'.
010900 77  WS-MODO-GLOBAL-BIN REDEFINES WS-MODO-GLOBAL-SW
011000                                PIC 9(04) COMP.
011100
011200*---- CANTIDAD DE CELDAS A PROCESAR Y SU VISTA EDITADA ----------*
011300 77  WS-CANT-CELDAS             PIC 9(06) COMP VALUE ZEROS.
011400 77  WS-CANT-CELDAS-ED REDEFINES WS-CANT-CELDAS
011500                                PIC 9(06).
011600 77  WS-CANT-RESTAN             PIC 9(06) COMP VALUE ZEROS.
011700
011800*---- EPSILON MINIMO (R14) Y CONTADORES DE SALIDA ---------------*
011900 77  WS-EPSILON                 PIC S9(07)V9(06) COMP
012000                                 VALUE 0.000001.
012100 77  WS-CANT-GRABADOS           PIC 9(06) COMP VALUE ZEROS.
012200 77  WS-CANT-SIN-SELECCION      PIC 9(06) COMP VALUE ZEROS.
012300
012400*---- TABLA DE ACUMULADORES POR COLUMNA (MODO POR CAMPO) --------*
012500 77  WS-COL-IDX                 PIC 9(02) COMP VALUE ZEROS.
012600 01  WS-TABLA-COLUMNAS.
012700     05  WS-COL-ENTRY OCCURS 50 TIMES.
012800         10  WS-COL-SUMA        PIC S9(09)V9(06) COMP.
012900         10  WS-COL-SUMA-CUAD   PIC S9(09)V9(06) COMP.
013000         10  WS-COL-CANT        PIC 9(06) COMP.
013100         10  WS-COL-MEDIA       PIC S9(07)V9(06) COMP.
013200         10  WS-COL-DESVIO      PIC S9(07)V9(06) COMP.
013300
013400*---- ACUMULADORES GLOBALES (MODO GLOBAL) -----------------------*
013500 77  WS-GLB-SUMA                PIC S9(09)V9(06) COMP VALUE ZEROS.
013600 77  WS-GLB-SUMA-CUAD           PIC S9(09)V9(06) COMP VALUE ZEROS.
013700 77  WS-GLB-CANT                PIC 9(06) COMP VALUE ZEROS.
013800 77  WS-GLB-MEDIA               PIC S9(07)V9(06) COMP VALUE ZEROS.
013900 77  WS-GLB-DESVIO              PIC S9(07)V9(06) COMP VALUE ZEROS.
014000
014100*---- AREA DE TRABAJO DE LA COLUMNA EN CURSO (AMBOS PASES) ------*
014200 77  WS-COL-EN-CURSO            PIC 9(02) COMP VALUE ZEROS.
014300 77  WS-MEDIA-EN-USO            PIC S9(07)V9(06) COMP VALUE ZEROS.
014400 77  WS-DESVIO-EN-USO           PIC S9(07)V9(06) COMP VALUE ZEROS.
014500 77  WS-VARIANZA                PIC S9(09)V9(06) COMP VALUE ZEROS.
014600
014700*---- RAIZ CUADRADA POR EL METODO DE NEWTON (SIN FUNCION --------*
014800*---- INTRINSECA) -----------------------------------------------*
014900 77  WS-SQRT-X                  PIC S9(09)V9(06) COMP VALUE ZEROS.
015000 77  WS-SQRT-X-BYTES REDEFINES WS-SQRT-X
015050                                PIC X(08).
015100 77  WS-SQRT-GUESS              PIC S9(09)V9(06) COMP VALUE ZEROS.
015200 77  WS-SQRT-RESULT             PIC S9(07)V9(06) COMP VALUE ZEROS.
015250 77  WS-SQRT-ITER               PIC 9(02) COMP VALUE ZEROS.
015500
015600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015700
015800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015900 PROCEDURE DIVISION.
016000
016100 MAIN-PROGRAM-I.
016200
016300     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
016400     PERFORM 2000-ACUMULAR-I       THRU 2000-ACUMULAR-F
016500     PERFORM 3000-CALC-MEDIAS-I    THRU 3000-CALC-MEDIAS-F
016600     PERFORM 4000-REABRIR-I        THRU 4000-REABRIR-F
016700     PERFORM 5000-ESTANDARIZAR-I   THRU 5000-ESTANDARIZAR-F
016800     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
016900
017000 MAIN-PROGRAM-F. GOBACK.
017100
017200
017300*---- ABRE LOS ARCHIVOS Y LEE LA CABECERA DE ENTRADA ------------*
017400 1000-INICIO-I.
017500
017600     OPEN INPUT  STDIN
017700     OPEN OUTPUT STDOUT
017800
017900     READ STDIN INTO WS-REG-STDHDR
018000
018100     IF STH-MODO IS EQUAL TO 'G' THEN
018200        MOVE 'SI' TO WS-MODO-GLOBAL-SW
018300     ELSE
018400        MOVE 'NO' TO WS-MODO-GLOBAL-SW
018500     END-IF
018600
018700     MOVE STH-CANT-CELDAS TO WS-CANT-CELDAS.
018800
018900 1000-INICIO-F. EXIT.
019000
019100
019200*---- PASO 1: ACUMULA SUMA Y SUMA DE CUADRADOS POR COLUMNA O ----*
019300*---- EN FORMA GLOBAL, SEGUN EL MODO DE TRABAJO -----------------*
019400 2000-ACUMULAR-I.
019500
019600     MOVE WS-CANT-CELDAS TO WS-CANT-RESTAN
019700
019800     PERFORM 2010-LEER-CELDA-I THRU 2010-LEER-CELDA-F
019900        WITH TEST BEFORE VARYING WS-CANT-RESTAN
020000           FROM WS-CANT-RESTAN BY -1
020100           UNTIL WS-CANT-RESTAN IS EQUAL TO ZERO.
020200
020300 2000-ACUMULAR-F. EXIT.
020400
020500
020600 2010-LEER-CELDA-I.
020700
020800     READ STDIN INTO WS-REG-STDDET
020900
021000     IF STD-SELECCIONADO IS EQUAL TO 'S' THEN
021100        IF WS-ES-GLOBAL THEN
021200           ADD 1               TO WS-GLB-CANT
021300           ADD STD-VALOR       TO WS-GLB-SUMA
021400           COMPUTE WS-GLB-SUMA-CUAD =
021500                   WS-GLB-SUMA-CUAD + (STD-VALOR * STD-VALOR)
021600        ELSE
021700           MOVE STD-COLUMNA TO WS-COL-IDX
021800           ADD 1               TO WS-COL-CANT (WS-COL-IDX)
021900           ADD STD-VALOR       TO WS-COL-SUMA (WS-COL-IDX)
022000           COMPUTE WS-COL-SUMA-CUAD (WS-COL-IDX) =
022100                   WS-COL-SUMA-CUAD (WS-COL-IDX) +
022200                   (STD-VALOR * STD-VALOR)
022300        END-IF
022400     END-IF.
022500
022600 2010-LEER-CELDA-F. EXIT.
022700
022800
022900*---- PASO 2: CALCULA MEDIA Y DESVIO POBLACIONAL (R15) POR ------*
023000*---- COLUMNA O EN FORMA GLOBAL, APLICANDO EL PISO DE EPSILON ---*
023100*---- (R14) -----------------------------------------------------*
023200 3000-CALC-MEDIAS-I.
023300
023400     IF WS-ES-GLOBAL THEN
023500        PERFORM 3020-CALC-UNA-MEDIA-I THRU 3020-CALC-UNA-MEDIA-F
023600     ELSE
023700        PERFORM 3010-CALC-MEDIA-COL-I THRU 3010-CALC-MEDIA-COL-F
023800           VARYING WS-COL-IDX FROM 1 BY 1
023900           UNTIL WS-COL-IDX IS GREATER THAN 50
024000     END-IF.
024100
024200 3000-CALC-MEDIAS-F. EXIT.
024300
024400
024500 3010-CALC-MEDIA-COL-I.
024600
024700     IF WS-COL-CANT (WS-COL-IDX) IS GREATER THAN ZERO THEN
024800        COMPUTE WS-COL-MEDIA (WS-COL-IDX) ROUNDED =
024850                WS-COL-SUMA (WS-COL-IDX) /
024900                WS-COL-CANT (WS-COL-IDX)
025000        COMPUTE WS-VARIANZA =
025100                (WS-COL-SUMA-CUAD (WS-COL-IDX) /
025200                 WS-COL-CANT (WS-COL-IDX)) -
025300                (WS-COL-MEDIA (WS-COL-IDX) *
025400                 WS-COL-MEDIA (WS-COL-IDX))
025500        MOVE WS-VARIANZA TO WS-SQRT-X
025600        PERFORM 7000-CALC-RAIZ-I THRU 7000-CALC-RAIZ-F
025700        IF WS-SQRT-RESULT IS LESS THAN WS-EPSILON THEN
025800           MOVE WS-EPSILON TO WS-COL-DESVIO (WS-COL-IDX)
025900        ELSE
026000           MOVE WS-SQRT-RESULT TO WS-COL-DESVIO (WS-COL-IDX)
026100        END-IF
026200     END-IF.
026300
026400 3010-CALC-MEDIA-COL-F. EXIT.
026500
026600
026700 3020-CALC-UNA-MEDIA-I.
026800
026900     IF WS-GLB-CANT IS GREATER THAN ZERO THEN
027000        COMPUTE WS-GLB-MEDIA ROUNDED =
027100                WS-GLB-SUMA / WS-GLB-CANT
027200        COMPUTE WS-VARIANZA =
027300                (WS-GLB-SUMA-CUAD / WS-GLB-CANT) -
027400                (WS-GLB-MEDIA * WS-GLB-MEDIA)
027500        MOVE WS-VARIANZA TO WS-SQRT-X
027600        PERFORM 7000-CALC-RAIZ-I THRU 7000-CALC-RAIZ-F
027700        IF WS-SQRT-RESULT IS LESS THAN WS-EPSILON THEN
027800           MOVE WS-EPSILON TO WS-GLB-DESVIO
027900        ELSE
028000           MOVE WS-SQRT-RESULT TO WS-GLB-DESVIO
028100        END-IF
028200     END-IF.
028300
028400 3020-CALC-UNA-MEDIA-F. EXIT.
028500
028600
028700*---- CIERRA Y REABRE DDSTDIN PARA EL SEGUNDO PASO, SALTANDO ----*
028800*---- NUEVAMENTE LA CABECERA ------------------------------------*
028900 4000-REABRIR-I.
029000
029100     CLOSE STDIN
029200     OPEN INPUT STDIN
029300     READ STDIN INTO WS-REG-STDHDR.
029400
029500 4000-REABRIR-F. EXIT.
029600
029700
029800*---- PASO 3: RELEE CADA CELDA Y GRABA EL VECTOR ESTANDARIZADO --*
029900*---- (R16: LAS CELDAS NO SELECCIONADAS PASAN SIN ALTERAR) ------*
030000 5000-ESTANDARIZAR-I.
030100
030200     MOVE WS-CANT-CELDAS TO WS-CANT-RESTAN
030300
030400     PERFORM 5010-GRABAR-CELDA-I THRU 5010-GRABAR-CELDA-F
030500        WITH TEST BEFORE VARYING WS-CANT-RESTAN
030600           FROM WS-CANT-RESTAN BY -1
030700           UNTIL WS-CANT-RESTAN IS EQUAL TO ZERO.
030800
030900 5000-ESTANDARIZAR-F. EXIT.
031000
031100
031200 5010-GRABAR-CELDA-I.
031300
031400     READ STDIN INTO WS-REG-STDDET
031500
031600     MOVE STD-FILA    TO SV-FILA
031700     MOVE STD-COLUMNA TO SV-COLUMNA
031800     MOVE STD-VALOR   TO SV-VALOR
031900
032000     IF STD-SELECCIONADO IS NOT EQUAL TO 'S' THEN
032100        MOVE ZEROS     TO SV-MEDIA  SV-DESVIO
032200        MOVE STD-VALOR TO SV-ESTANDARIZADO
032300        ADD 1 TO WS-CANT-SIN-SELECCION
032400     ELSE
032500        IF WS-ES-GLOBAL THEN
032600           MOVE WS-GLB-MEDIA  TO WS-MEDIA-EN-USO
032700           MOVE WS-GLB-DESVIO TO WS-DESVIO-EN-USO
032800        ELSE
032900           MOVE STD-COLUMNA TO WS-COL-IDX
033000           MOVE WS-COL-MEDIA  (WS-COL-IDX) TO WS-MEDIA-EN-USO
033100           MOVE WS-COL-DESVIO (WS-COL-IDX) TO WS-DESVIO-EN-USO
033200        END-IF
033300        MOVE WS-MEDIA-EN-USO  TO SV-MEDIA
033400        MOVE WS-DESVIO-EN-USO TO SV-DESVIO
033500        COMPUTE SV-ESTANDARIZADO ROUNDED =
033600                (STD-VALOR - WS-MEDIA-EN-USO) / WS-DESVIO-EN-USO
033700     END-IF
033800
033900     WRITE REG-STDOUT FROM WS-REG-STDVEC
034000     ADD 1 TO WS-CANT-GRABADOS.
034100
034200 5010-GRABAR-CELDA-F. EXIT.
034300
034400
034500*---- RAIZ CUADRADA POR NEWTON-RAPHSON (20 ITERACIONES FIJAS) ---*
034600*---- WS-SQRT-X ES EL RADICANDO, WS-SQRT-RESULT ES EL RESULTADO -*
034700 7000-CALC-RAIZ-I.
034800
034900     IF WS-SQRT-X IS LESS THAN OR EQUAL TO ZERO THEN
035000        MOVE ZEROS TO WS-SQRT-RESULT
035100     ELSE
035200        MOVE WS-SQRT-X TO WS-SQRT-GUESS
035300        PERFORM 7010-ITERAR-RAIZ-I THRU 7010-ITERAR-RAIZ-F
035400           VARYING WS-SQRT-ITER FROM 1 BY 1
035500           UNTIL WS-SQRT-ITER IS GREATER THAN 20
035600        MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
035700     END-IF.
035800
035900 7000-CALC-RAIZ-F. EXIT.
036000
036100
036200 7010-ITERAR-RAIZ-I.
036300
036400     COMPUTE WS-SQRT-GUESS ROUNDED =
036500             (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
036600
036700 7010-ITERAR-RAIZ-F. EXIT.
036800
036900
037000*---- CIERRA LOS ARCHIVOS Y MUESTRA LOS TOTALES -----------------*
037100 9999-FINAL-I.
037200
037300     CLOSE STDIN
037400     CLOSE STDOUT
037500
037600     DISPLAY 'PGMSTDZR - CELDAS PROCESADAS:   ' WS-CANT-CELDAS-ED
037700     DISPLAY 'PGMSTDZR - CELDAS GRABADAS:     ' WS-CANT-GRABADOS
037800     DISPLAY 'PGMSTDZR - CELDAS SIN SELECCION:'
037850             WS-CANT-SIN-SELECCION.
037900
038000 9999-FINAL-F. EXIT.
