000100******************************************************************
000200* DCLGEN TABLE(KC02912.TBSCNHDR)                                *
000300*        LIBRARY(USUARIO.GAPSCAN.DCLGEN(TBSCNHDR))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(WSH-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000* 1992-03-02  fgq           ALTA INICIAL DE LA TABLA (GENERICA)  *
001100* 2025-11-05  fgq  CR-8841  REGENERADO DCLGEN PARA TBSCNHDR      *
001200*                           (CABECERAS DE SCAN DE BRECHAS)       *
001300******************************************************************
001400     EXEC SQL DECLARE KC02912.TBSCNHDR TABLE
001500     ( SCAN_ID                        DECIMAL(6, 0) NOT NULL,
001600       FILENAME                       CHAR(40) NOT NULL,
001700       SCAN_DATE                      CHAR(26) NOT NULL,
001800       TITLE                          CHAR(60) NOT NULL,
001900       DOC_VERSION                    CHAR(16) NOT NULL,
002000       LAST_MODIFIED                  CHAR(26) NOT NULL,
002100       SPEC_VERSION                   CHAR(8)  NOT NULL,
002200       SYSTEM_NAME                    CHAR(40) NOT NULL,
002300       SYSTEM_ID                      CHAR(20) NOT NULL
002400     ) END-EXEC.
002500******************************************************************
002600* COBOL DECLARATION FOR TABLE KC02912.TBSCNHDR                  *
002700******************************************************************
002800 01  DCLTBSCNHDR.
002900     10 WSH-SCAN-ID     PIC S9(6)V     USAGE COMP-3.  *> SCAN_ID
003000     10 WSH-FILENAME    PIC X(40).                 *> FILENAME
003100     10 WSH-SCAN-DATE   PIC X(26).                 *> SCAN_DATE
003200     10 WSH-TITLE       PIC X(60).                 *> TITLE
003300     10 WSH-DOC-VERSION PIC X(16).                 *> DOC_VERSION
003400     10 WSH-LAST-MODIFIED PIC X(26).            *> LAST_MODIFIED
003500     10 WSH-SPEC-VERSION PIC X(8).               *> SPEC_VERSION
003600     10 WSH-SYSTEM-NAME PIC X(40).                 *> SYSTEM_NAME
003700     10 WSH-SYSTEM-ID   PIC X(20).                 *> SYSTEM_ID
003800******************************************************************
003900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 9       *
004000******************************************************************
