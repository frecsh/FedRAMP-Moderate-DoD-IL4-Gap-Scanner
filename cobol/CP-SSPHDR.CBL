000100******************************************************************
000200*    LAYOUT CABECERA PLAN DE SEGURIDAD (SSP)                    *
000300*    KC02912.GAPSCAN.SSPDOC.HEADER                               *
000400*    LARGO REGISTRO 200 BYTES                                    *
000500*    PRIMER REGISTRO DEL ARCHIVO DDSSPIN, ANTES DE LOS DETALLE   *
000600*    DE CONTROLES IMPLEMENTADOS                                  *
000700******************************************************************
000800*    1989-05-22  fgq           ALTA INICIAL (LAYOUT GENERICO DE
000900*                              CABECERA DE COMPARACION)
001000*    1999-01-11  hQR  Y2K      AMPLIACION DE CAMPOS DE FECHA A
001100*                              4 DIGITOS DE ANIO (SSH-LAST-MOD)
001200*    2025-11-03  fgq  CR-8841  REUTILIZADO PARA CABECERA DE
001300*                              DOCUMENTO SSP DEL SCAN DE BRECHAS
001400*    2026-01-14  lpn  CR-8902  AGREGADO SSH-SYSTEM-ID A PEDIDO DE
001500*                              AUDITORIA PARA TRAZAR EL SISTEMA
001600******************************************************************
001700 01  WS-REG-SSPHDR.
001800*     POSICION (1:24)  TIPO DE DOCUMENTO
001900*     DEBE SER 'SYSTEM-SECURITY-PLAN' PARA QUE EL DOCUMENTO
002000*     SE CONSIDERE VALIDO
002100     03  SSH-DOC-TYPE        PIC X(24)    VALUE SPACES.
002200*     POSICION (25:8)  VERSION DEL FORMATO DEL DOCUMENTO
002300*     SOPORTADAS SIN AVISO: 1.0.0 Y 1.1.0
002400     03  SSH-SPEC-VERSION    PIC X(08)    VALUE SPACES.
002500*     POSICION (33:60)  TITULO DEL PLAN
002600     03  SSH-TITLE           PIC X(60)    VALUE SPACES.
002700*     POSICION (93:16)  VERSION DEL DOCUMENTO
002800     03  SSH-DOC-VERSION     PIC X(16)    VALUE SPACES.
002900*     POSICION (109:26)  FECHA/HORA DE ULTIMA MODIFICACION
003000     03  SSH-LAST-MODIFIED   PIC X(26)    VALUE SPACES.
003100*     POSICION (135:40)  NOMBRE DEL SISTEMA DESCRIPTO
003200     03  SSH-SYSTEM-NAME     PIC X(40)    VALUE SPACES.
003300*     POSICION (175:20)  IDENTIFICADOR DEL SISTEMA
003400     03  SSH-SYSTEM-ID       PIC X(20)    VALUE SPACES.
003500     03  FILLER              PIC X(06)    VALUE SPACES.
