000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVALID.
000300 AUTHOR.        H QUIROGA RUIZ.
000400 INSTALLATION.  KC02912 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  1987-04-13.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800******************************************************************
000900*    PGMVALID                                                   *
001000*    =========                                                  *
001100*    VALIDADOR DE REGISTROS DE NOVEDADES (LAYOUT GENERICO DE     *
001200*    CABECERA + DETALLE).  LEE EL ARCHIVO DDSSPIN, VERIFICA      *
001300*    QUE LA CABECERA TRAIGA EL SELLO DE TIPO DE DOCUMENTO        *
001400*    ESPERADO Y UNA VERSION DE LAYOUT SOPORTADA, EXTRAE LOS      *
001500*    METADATOS DE CABECERA Y LOS REGISTROS DE DETALLE (CONTROL   *
001600*    IMPLEMENTADO + DECLARACIONES), Y LOS PASA SIN ALTERAR AL    *
001700*    ARCHIVO DE TRABAJO DDCTLXTR PARA QUE LOS TOME PGMSCNST.     *
001800*    DEVUELVE AL INVOCANTE (VIA LINKAGE) LA VALIDEZ, LOS         *
001900*    METADATOS Y LOS CONTADORES DE CONTROL.                      *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS                                       *
002200*    ----------------------------------------------------------- *
002300*    1987-04-13  hQR           ALTA INICIAL. VALIDADOR GENERICO  *
002400*                              DE NOVEDADES (CABECERA+DETALLE)   *
002500*                              PARA ARCHIVOS DE INTERCAMBIO.     *
002600*    1989-08-02  hQR  REQ-0231 SE AGREGA CHEQUEO DE SELLO DE     *
002700*                              TIPO DE DOCUMENTO EN CABECERA.    *
002800*    1992-02-19  fgq  REQ-0390 SE AGREGA CONTADOR DE ERRONEOS    *
002900*                              POR TIPO DE CAUSA.                *
003000*    1998-10-05  hQR  Y2K      REVISION DE CAMPOS DE FECHA: SE   *
003100*                              AMPLIAN A 4 DIGITOS DE ANIO LOS   *
003200*                              CAMPOS WS-LMF-ANIO Y SIMILARES.   *
003300*                              SIN IMPACTO EN LOS LAYOUTS YA QUE *
003400*                              SSH-LAST-MODIFIED YA ERA X(26).   *
003500*    1999-01-20  hQR  Y2K      PRUEBAS DE REGRESION AÑO 2000     *
003600*                              SOBRE EL PROGRAMA. OK.            *
003700*    2025-11-03  fgq  CR-8841  REUTILIZADO COMO VALIDADOR DE     *
003800*                              DOCUMENTOS SSP (PLAN DE           *
003900*                              SEGURIDAD) PARA EL SCAN DE        *
004000*                              BRECHAS DE CUMPLIMIENTO IL4.      *
004100*                              SE REEMPLAZA EL LAYOUT DE         *
004200*                              NOVEDADES POR CP-SSPHDR/CP-SSPCTL *
004300*    2025-11-20  fgq  CR-8841  SE AGREGA CHEQUEO DE VERSION DE   *
004400*                              ESPECIFICACION (SSH-SPEC-VERSION) *
004500*                              COMO ADVERTENCIA, NO COMO ERROR.  *
004600*    2025-12-15  jsr  CR-8881  SE AGREGA EL PASO DE LAS          *
004700*                              DECLARACIONES (CTL-STMT-REC) SIN  *
004800*                              INTERPRETARLAS AL ARCHIVO DE      *
004900*                              TRABAJO DDCTLXTR.                 *
005000*    2026-01-08  lpn  CR-8902  SE DEVUELVE EL SISTEMA DESCRIPTO  *
005100*                              (SSH-SYSTEM-NAME/SSH-SYSTEM-ID)   *
005200*                              EN EL AREA DE LINKAGE.            *
005300*    2026-02-20  lpn  CR-8951  METADATA TOTALMENTE VACIA ABORTA  *
005400*                              LA VALIDACION (LK-VAL-METADATA-OK)*
005500******************************************************************
005600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS ALFA-NUMERICO IS 'A' THRU 'Z' 'a' THRU 'z'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT ENTRADA-SSP  ASSIGN DDSSPIN
006900            FILE STATUS IS FS-ENTRADA.
007000
007100     SELECT SALIDA-CTLXTR ASSIGN DDCTLXTR
007200            FILE STATUS IS FS-SALIDA.
007300
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  ENTRADA-SSP
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-ENTRADA-SSP    PIC X(200).
008200
008300 FD  SALIDA-CTLXTR
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-SALIDA-CTLXTR  PIC X(200).
008700
008800 WORKING-STORAGE SECTION.
008900*=======================*
009000
009100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009200
009300*---- FILE STATUS -----------------------------------------------*
009400 77  FS-ENTRADA                 PIC XX      VALUE SPACES.
009500     88  FS-ENTRADA-FIN                     VALUE '10'.
009600
009700 77  FS-SALIDA                  PIC XX      VALUE SPACES.
009800     88  FS-SALIDA-FIN                      VALUE '10'.
009900
010000*---- SWITCHES DE CONTROL DE LECTURA DEL BLOQUE DE DETALLE ------
010100 77  WS-LEI-CABECERA            PIC X(02)   VALUE 'NO'.
010200     88  WS-YA-LEI-CABECERA                 VALUE 'SI'.
010300
010400 77  WS-QUEDAN-STMT             PIC 9(02) COMP VALUE ZEROS.
010500
010600*---- CONTADORES (TODOS BINARIOS POR RENDIMIENTO) ---------------
010700 77  WS-CANT-LEIDOS             PIC 9(04) COMP VALUE ZEROS.
010800 77  WS-CANT-CONTROLES-EXT      PIC 9(04) COMP VALUE ZEROS.
010900 77  WS-CANT-ERRONEOS           PIC 9(04) COMP VALUE ZEROS.
011000 77  WS-CANT-STMT-PASADOS       PIC 9(04) COMP VALUE ZEROS.
011100
011200*---- VALIDEZ DEL DOCUMENTO Y SU REINTERPRETACION BINARIA -------
011300 77  WS-VALIDEZ-SWITCH          PIC X(02)   VALUE 'SI'.
011400     88  WS-DOC-VALIDO                      VALUE 'SI'.
011500     88  WS-DOC-INVALIDO                    VALUE 'NO'.
011600 77  WS-VALIDEZ-BIN REDEFINES WS-VALIDEZ-SWITCH
011700                                PIC 9(04) COMP.
011800
011900 77  WS-WARN-VERSION            PIC X(02)   VALUE 'NO'.
012000     88  WS-VERSION-NO-SOPORTADA            VALUE 'SI'.
012100
012200 77  WS-MESSAGE-ERROR           PIC X(40)   VALUE SPACES.
012300 77  WS-CANT-NUM-PRINT          PIC ZZZ9.
012400
012500*---- DESGLOSE NUMERICO DE LA FECHA DE ULTIMA MODIFICACION ------
012600 01  WS-LAST-MOD-AREA.
012700     05  WS-LAST-MOD-TXT        PIC X(26)   VALUE SPACES.
012800 01  WS-LAST-MOD-FECHA REDEFINES WS-LAST-MOD-AREA.
012900     05  WS-LMF-ANIO            PIC 9(04).
013000     05  WS-LMF-MES             PIC 9(02).
013100     05  WS-LMF-DIA             PIC 9(02).
013200     05  FILLER                 PIC X(18).
013300
013400*---- DESGLOSE DE LA VERSION DE ESPECIFICACION (X.Y.Z) ----------*
013500 01  WS-SPEC-VERSION-AREA.
013600     05  WS-SPEC-VERSION-TXT    PIC X(08)   VALUE SPACES.
013700 01  WS-SPEC-VERSION-NUM REDEFINES WS-SPEC-VERSION-AREA.
013800     05  WS-SPEC-VER-MAJOR      PIC X(01).
013900     05  FILLER                 PIC X(01).
014000     05  WS-SPEC-VER-MINOR      PIC X(01).
014100     05  FILLER                 PIC X(01).
014200     05  WS-SPEC-VER-PATCH      PIC X(01).
014300     05  FILLER                 PIC X(03).
014400
014500*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
014600
014700*    COPY CP-SSPHDR.
014800*    LAYOUT CABECERA PLAN DE SEGURIDAD (SSP) - VER CP-SSPHDR.CBL
014900     COPY CP-SSPHDR.
015000
015100*    COPY CP-SSPCTL.
015200*    LAYOUT CABECERA/DETALLE DE CONTROL IMPLEMENTADO - VER
015300*    CP-SSPCTL.CBL
015400     COPY CP-SSPCTL.
015500
015600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015700
015800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015900 LINKAGE SECTION.
016000
016100 01  LK-VALID-AREA.
016200*     'SI'/'NO' - RESULTADO DE LA VALIDACION (R7)
016300     03  LK-VAL-DOC-VALIDO      PIC X(02).
016400*     'SI'/'NO' - VERSION DE ESPECIFICACION NO SOPORTADA (R8)
016500     03  LK-VAL-WARN-VERSION    PIC X(02).
016600*     'SI'/'NO' - HUBO METADATA (NO TOTALMENTE VACIA) (R10)
016700     03  LK-VAL-METADATA-OK     PIC X(02).
016800     03  LK-VAL-MOTIVO          PIC X(40).
016900     03  LK-VAL-METADATA.
017000         05  LK-VAL-TITLE           PIC X(60).
017100         05  LK-VAL-DOC-VERSION     PIC X(16).
017200         05  LK-VAL-LAST-MODIFIED   PIC X(26).
017300         05  LK-VAL-SPEC-VERSION    PIC X(08).
017400         05  LK-VAL-SYSTEM-NAME     PIC X(40).
017500         05  LK-VAL-SYSTEM-ID       PIC X(20).
017600     03  LK-VAL-CANT-CONTROLES  PIC 9(04) COMP.
017700     03  LK-VAL-CANT-ERRONEOS   PIC 9(04) COMP.
017800
017900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018000 PROCEDURE DIVISION USING LK-VALID-AREA.
018100
018200 MAIN-PROGRAM-I.
018300
018400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018600                                 UNTIL FS-ENTRADA-FIN
018700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018800
018900 MAIN-PROGRAM-F. GOBACK.
019000
019100
019200*---- CUERPO INICIO - APERTURA DE ARCHIVOS Y LECTURA DE LA ------*
019300*---- CABECERA DEL DOCUMENTO SSP --------------------------------*
019400 1000-INICIO-I.
019500
019600     MOVE SPACES TO LK-VAL-MOTIVO
019700     MOVE 'SI'   TO LK-VAL-DOC-VALIDO
019800     MOVE 'NO'   TO LK-VAL-WARN-VERSION
019900     MOVE 'NO'   TO LK-VAL-METADATA-OK
020000     MOVE ZEROS  TO LK-VAL-CANT-CONTROLES
020100                    LK-VAL-CANT-ERRONEOS
020200
020300     OPEN INPUT  ENTRADA-SSP
020400     IF FS-ENTRADA IS NOT EQUAL '00' THEN
020500        MOVE 'NO' TO LK-VAL-DOC-VALIDO
020600        MOVE 'ARCHIVO SSP NO EXISTE O NO SE PUDO ABRIR'
020700                  TO LK-VAL-MOTIVO
020800        MOVE 9999 TO RETURN-CODE
020900        SET  FS-ENTRADA-FIN TO TRUE
021000     ELSE
021100        OPEN OUTPUT SALIDA-CTLXTR
021200        IF FS-SALIDA IS NOT EQUAL '00' THEN
021300           MOVE 9999 TO RETURN-CODE
021400           SET  FS-ENTRADA-FIN TO TRUE
021500        ELSE
021600           PERFORM 1010-LEER-CABECERA-I
021700              THRU 1010-LEER-CABECERA-F
021800        END-IF
021900     END-IF.
022000
022100 1000-INICIO-F. EXIT.
022200
022300
022400*---- LEE EL PRIMER REGISTRO DEL ARCHIVO (CABECERA CP-SSPHDR) ---*
022500 1010-LEER-CABECERA-I.
022600
022700     READ ENTRADA-SSP INTO WS-REG-SSPHDR
022800
022900     EVALUATE FS-ENTRADA
023000        WHEN '00'
023100           ADD 1 TO WS-CANT-LEIDOS
023200           PERFORM 1020-VERIFICAR-CABECERA-I
023300              THRU 1020-VERIFICAR-CABECERA-F
023400        WHEN '10'
023500           MOVE 'NO' TO LK-VAL-DOC-VALIDO
023600           MOVE 'ARCHIVO SSP VACIO' TO LK-VAL-MOTIVO
023700        WHEN OTHER
023800           MOVE 9999 TO RETURN-CODE
023900           SET FS-ENTRADA-FIN TO TRUE
024000     END-EVALUATE.
024100
024200 1010-LEER-CABECERA-F. EXIT.
024300
024400
024500*---- VERIFICA SELLO DE TIPO DE DOCUMENTO Y VERSION (R7/R8) -----*
024600 1020-VERIFICAR-CABECERA-I.
024700
024800     IF SSH-DOC-TYPE IS EQUAL TO 'SYSTEM-SECURITY-PLAN'
024900        CONTINUE
025000     ELSE
025100        MOVE 'NO' TO LK-VAL-DOC-VALIDO
025200        STRING 'SELLO DE DOCUMENTO INVALIDO: '
025300               SSH-DOC-TYPE DELIMITED BY SIZE
025400               INTO WS-MESSAGE-ERROR
025500        MOVE WS-MESSAGE-ERROR TO LK-VAL-MOTIVO
025600     END-IF
025700
025800     MOVE SSH-SPEC-VERSION TO WS-SPEC-VERSION-TXT
025900     IF SSH-SPEC-VERSION IS EQUAL TO '1.0.0    ' OR
026000        SSH-SPEC-VERSION IS EQUAL TO '1.1.0    ' THEN
026100        MOVE 'NO' TO WS-WARN-VERSION
026200     ELSE
026300        MOVE 'SI' TO WS-WARN-VERSION
026400        MOVE 'SI' TO LK-VAL-WARN-VERSION
026500     END-IF
026600
026700     IF LK-VAL-DOC-VALIDO IS EQUAL TO 'SI' THEN
026800        PERFORM 1030-EXTRAER-METADATA-I
026900           THRU 1030-EXTRAER-METADATA-F
027000     END-IF.
027100
027200 1020-VERIFICAR-CABECERA-F. EXIT.
027300
027400
027500*---- EXTRAE LOS METADATOS DE CABECERA (R10) --------------------*
027600 1030-EXTRAER-METADATA-I.
027700
027800     MOVE SSH-TITLE          TO LK-VAL-TITLE
027900     MOVE SSH-DOC-VERSION    TO LK-VAL-DOC-VERSION
028000     MOVE SSH-LAST-MODIFIED  TO LK-VAL-LAST-MODIFIED
028100                                WS-LAST-MOD-TXT
028200     MOVE SSH-SPEC-VERSION   TO LK-VAL-SPEC-VERSION
028300     MOVE SSH-SYSTEM-NAME    TO LK-VAL-SYSTEM-NAME
028400     MOVE SSH-SYSTEM-ID      TO LK-VAL-SYSTEM-ID
028500
028600     IF LK-VAL-TITLE         IS EQUAL TO SPACES AND
028700        LK-VAL-DOC-VERSION   IS EQUAL TO SPACES AND
028800        LK-VAL-LAST-MODIFIED IS EQUAL TO SPACES AND
028900        LK-VAL-SYSTEM-NAME   IS EQUAL TO SPACES AND
029000        LK-VAL-SYSTEM-ID     IS EQUAL TO SPACES THEN
029100        MOVE 'NO' TO LK-VAL-METADATA-OK
029200     ELSE
029300        MOVE 'SI' TO LK-VAL-METADATA-OK
029400     END-IF.
029500
029600 1030-EXTRAER-METADATA-F. EXIT.
029700
029800
029900*---- BLOQUE PRINCIPAL: LEE UN CTL-HEADER-REC Y SUS STMT-REC ----*
030000*---- Y LOS GRABA SIN ALTERAR EN DDCTLXTR (R9) ------------------*
030100 2000-PROCESO-I.
030200
030300     IF LK-VAL-DOC-VALIDO IS EQUAL TO 'SI' THEN
030400        PERFORM 2010-LEER-CTLHDR-I THRU 2010-LEER-CTLHDR-F
030500     ELSE
030600        SET FS-ENTRADA-FIN TO TRUE
030700     END-IF.
030800
030900 2000-PROCESO-F. EXIT.
031000
031100
031200 2010-LEER-CTLHDR-I.
031300
031400     READ ENTRADA-SSP INTO WS-REG-CTLHDR
031500
031600     EVALUATE FS-ENTRADA
031700        WHEN '00'
031800           ADD 1 TO WS-CANT-LEIDOS
031900           ADD 1 TO WS-CANT-CONTROLES-EXT
032000           WRITE REG-SALIDA-CTLXTR FROM WS-REG-CTLHDR
032100           MOVE CTL-STATEMENT-COUNT TO WS-QUEDAN-STMT
032200           PERFORM 2020-LEER-CTLSTMT-I THRU 2020-LEER-CTLSTMT-F
032300              WITH TEST BEFORE VARYING WS-QUEDAN-STMT
032400                 FROM WS-QUEDAN-STMT BY -1
032500                 UNTIL WS-QUEDAN-STMT IS EQUAL TO ZERO
032600        WHEN '10'
032700           CONTINUE
032800        WHEN OTHER
032900           ADD 1 TO WS-CANT-ERRONEOS
033000           MOVE 9999 TO RETURN-CODE
033100           SET FS-ENTRADA-FIN TO TRUE
033200     END-EVALUATE.
033300
033400 2010-LEER-CTLHDR-F. EXIT.
033500
033600
033700*---- PASA CADA DECLARACION SIN INTERPRETARLA (CR-8881) ---------*
033800 2020-LEER-CTLSTMT-I.
033900
034000     READ ENTRADA-SSP INTO WS-REG-CTLSTMT
034100
034200     EVALUATE FS-ENTRADA
034300        WHEN '00'
034400           ADD 1 TO WS-CANT-STMT-PASADOS
034500           WRITE REG-SALIDA-CTLXTR FROM WS-REG-CTLSTMT
034600        WHEN '10'
034700           CONTINUE
034800        WHEN OTHER
034900           ADD 1 TO WS-CANT-ERRONEOS
035000           MOVE 9999 TO RETURN-CODE
035100           SET FS-ENTRADA-FIN TO TRUE
035200     END-EVALUATE.
035300
035400 2020-LEER-CTLSTMT-F. EXIT.
035500
035600
035700*---- CUERPO FINAL - CIERRE DE ARCHIVOS Y TOTALES ---------------*
035800 9999-FINAL-I.
035900
036000     MOVE WS-CANT-CONTROLES-EXT TO LK-VAL-CANT-CONTROLES
036100     MOVE WS-CANT-ERRONEOS      TO LK-VAL-CANT-ERRONEOS
036200
036300     CLOSE ENTRADA-SSP
036400     IF FS-ENTRADA  IS NOT EQUAL '00' THEN
036500        MOVE 9999 TO RETURN-CODE
036600     END-IF
036700
036800     CLOSE SALIDA-CTLXTR
036900     IF FS-SALIDA   IS NOT EQUAL '00' THEN
037000        MOVE 9999 TO RETURN-CODE
037100     END-IF
037200
037300     MOVE WS-CANT-LEIDOS TO WS-CANT-NUM-PRINT
037400     DISPLAY 'PGMVALID - TOTAL LEIDOS:    ' WS-CANT-NUM-PRINT
037500     MOVE WS-CANT-CONTROLES-EXT TO WS-CANT-NUM-PRINT
037600     DISPLAY 'PGMVALID - CONTROLES EXTRAIDOS: ' WS-CANT-NUM-PRINT
037700     MOVE WS-CANT-ERRONEOS TO WS-CANT-NUM-PRINT
037800     DISPLAY 'PGMVALID - ERRONEOS:        ' WS-CANT-NUM-PRINT.
037900
038000 9999-FINAL-F. EXIT.
