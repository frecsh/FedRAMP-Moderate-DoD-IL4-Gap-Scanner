000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMAUDLG.
000300 AUTHOR.        H QUIROGA RUIZ.
000400 INSTALLATION.  KC02912 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  1990-06-18.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800******************************************************************
000900*    PGMAUDLG                                                   *
001000*    =========                                                  *
001100*    SUBRUTINA DE BITACORA. RECIBE POR LINKAGE UN NIVEL          *
001200*    (INFO/DEBUG/ERROR), UN MENSAJE Y LA OPERACION EN CURSO, LE  *
001300*    AGREGA LA FECHA/HORA DEL SISTEMA Y AGREGA (APPEND) LA LINEA *
001400*    RESULTANTE AL ARCHIVO DE BITACORA DDAUDITLG. NO RECHAZA     *
001500*    NINGUN EVENTO: SI EL NIVEL RECIBIDO NO ES VALIDO SE GRABA   *
001600*    COMO 'INFO '.                                               *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    ----------------------------------------------------------- *
002000*    1990-06-18  hQR           ALTA INICIAL. RUTINA GENERICA DE  *
002100*                              BITACORA PARA PROCESOS BATCH.     *
002200*    1993-10-02  fgq  REQ-0455 SE AGREGA LA OPERACION EN CURSO   *
002300*                              A LA LINEA GRABADA.               *
002400*    1999-02-25  hQR  Y2K      SE AMPLIA LA FECHA DE LA          *
002500*                              BITACORA A 4 DIGITOS DE ANIO.     *
002600*    2025-11-03  fgq  CR-8841  REUTILIZADO COMO BITACORA DE      *
002700*                              AUDITORIA DEL SCAN DE BRECHAS IL4.*
002800*                              NIVELES SOPORTADOS: INFO/DEBUG/   *
002900*                              ERROR.                            *
003000*    2025-12-01  jsr  CR-8877  SI EL ARCHIVO NO EXISTE AUN SE    *
003100*                              ABRE EN OUTPUT LA PRIMERA VEZ, Y  *
003200*                              EN EXTEND LAS SIGUIENTES.         *
003300*    2026-01-30  lpn  CR-8940  NIVEL NO VALIDO SE REGISTRA COMO  *
003400*                              'INFO ' EN LUGAR DE RECHAZARSE.   *
003500*    2026-03-16  jsr  CR-8974  SE GRABA UN EVENTO 'LOGGING-INIT' *
003600*                              LA PRIMERA VEZ QUE SE ABRE LA     *
003700*                              BITACORA EN EL PERIODO (CUANDO EL *
003800*                              ARCHIVO TODAVIA NO EXISTIA).      *
003900******************************************************************
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT AUDITLG  ASSIGN DDAUDITLG
005200            FILE STATUS IS FS-AUDITLG.
005300
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  AUDITLG
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-AUDITLG    PIC X(120).
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006700
006800*---- FILE STATUS -----------------------------------------------*
006900 77  FS-AUDITLG                 PIC XX      VALUE SPACES.
007000     88  FS-AUDITLG-NOEXISTE                VALUE '35'.
007100
007200*---- FECHA/HORA DEL SISTEMA Y SU ARMADO PARA LA LINEA ----------*
007300 01  WS-FECHA-SISTEMA.
007400     05  WS-FEC-SIGLO           PIC 99.
007500     05  WS-FEC-ANIO-CORTO      PIC 99.
007600     05  WS-FEC-MES             PIC 99.
007700     05  WS-FEC-DIA             PIC 99.
007800 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA
007900                                PIC 9(08).
008000
008100 01  WS-HORA-SISTEMA.
008200     05  WS-HOR-HORA            PIC 99.
008300     05  WS-HOR-MINUTO          PIC 99.
008400     05  WS-HOR-SEGUNDO         PIC 99.
008500     05  WS-HOR-CENTESIMA       PIC 99.
008600 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA
008700                                PIC 9(08).
008800
008900 77  WS-TIMESTAMP               PIC X(26)   VALUE SPACES.
009000
009100*---- NIVEL EFECTIVO (VALIDADO) Y CONTADOR DE EVENTOS -----------*
009200 77  WS-NIVEL-EFECTIVO          PIC X(05)   VALUE SPACES.
009300 77  WS-CANT-EVENTOS            PIC 9(06) COMP VALUE ZEROS.
009400 77  WS-CANT-EVENTOS-ED REDEFINES WS-CANT-EVENTOS
009500                                PIC X(04).
009600 77  WS-RECIEN-CREADA           PIC X(02)   VALUE 'NO'.
009700
009800 01  WS-LINEA-BITACORA.
009900     05  WLB-TIMESTAMP          PIC X(26)   VALUE SPACES.
010000     05  FILLER                 PIC X(01)   VALUE SPACE.
010100     05  WLB-NIVEL              PIC X(05)   VALUE SPACES.
010200     05  FILLER                 PIC X(01)   VALUE SPACE.
010300     05  WLB-OPERACION          PIC X(20)   VALUE SPACES.
010400     05  FILLER                 PIC X(01)   VALUE SPACE.
010500     05  WLB-MENSAJE            PIC X(65)   VALUE SPACES.
010600
010700 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010800
010900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 LINKAGE SECTION.
011100
011200 01  LK-AUDLG-AREA.
011300*     'INFO '/'DEBUG'/'ERROR'
011400     03  LK-AUD-NIVEL           PIC X(05).
011500     03  LK-AUD-OPERACION       PIC X(20).
011600     03  LK-AUD-MENSAJE         PIC X(65).
011700
011800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011900 PROCEDURE DIVISION USING LK-AUDLG-AREA.
012000
012100 MAIN-PROGRAM-I.
012200
012300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012600
012700 MAIN-PROGRAM-F. GOBACK.
012800
012900
013000*---- ABRE LA BITACORA. SI TODAVIA NO EXISTE SE CREA EN OUTPUT --*
013100 1000-INICIO-I.
013200
013300     OPEN EXTEND AUDITLG
013400     MOVE 'NO' TO WS-RECIEN-CREADA
013500     IF FS-AUDITLG-NOEXISTE THEN
013600        OPEN OUTPUT AUDITLG
013700        MOVE 'SI' TO WS-RECIEN-CREADA
013800     END-IF
013900
014000     IF FS-AUDITLG IS NOT EQUAL '00' THEN
014100        DISPLAY '* ERROR EN OPEN BITACORA = ' FS-AUDITLG
014200        MOVE 9999 TO RETURN-CODE
014300     ELSE
014400        IF WS-RECIEN-CREADA IS EQUAL TO 'SI' THEN
014500           PERFORM 1100-GRABAR-INICIO-I THRU 1100-GRABAR-INICIO-F
014600        END-IF
014700     END-IF.
014800
014900 1000-INICIO-F. EXIT.
015000      
015100*---- PRIMERA APERTURA DE LA BITACORA EN ESTE PERIODO: DEJA -----*
015200*---- CONSTANCIA DEL INICIO DE LA AUDITORIA (CR-8974) -----------*
015300 1100-GRABAR-INICIO-I.
015400
015500     ACCEPT WS-FECHA-SISTEMA FROM DATE
015600     ACCEPT WS-HORA-SISTEMA  FROM TIME
015700
015800     STRING '20' WS-FEC-SIGLO WS-FEC-ANIO-CORTO '-'
015900            WS-FEC-MES '-' WS-FEC-DIA 'T'
016000            WS-HOR-HORA ':' WS-HOR-MINUTO ':' WS-HOR-SEGUNDO
016100            DELIMITED BY SIZE INTO WS-TIMESTAMP
016200
016300     MOVE WS-TIMESTAMP       TO WLB-TIMESTAMP
016400     MOVE 'INFO '            TO WLB-NIVEL
016500     MOVE 'LOGGING-INIT'     TO WLB-OPERACION
016600     MOVE 'Audit logging initialized for this run'
016700                             TO WLB-MENSAJE
016800
016900     WRITE REG-AUDITLG FROM WS-LINEA-BITACORA
017000     IF FS-AUDITLG IS NOT EQUAL '00' THEN
017100        DISPLAY '* ERROR EN WRITE BITACORA = ' FS-AUDITLG
017200        MOVE 9999 TO RETURN-CODE
017300     ELSE
017400        ADD 1 TO WS-CANT-EVENTOS
017500     END-IF.
017600      
017700 1100-GRABAR-INICIO-F. EXIT.
017800
017900
018000*---- ARMA LA LINEA DE BITACORA (TIMESTAMP + NIVEL + MENSAJE) ---*
018100 2000-PROCESO-I.
018200
018300     ACCEPT WS-FECHA-SISTEMA FROM DATE
018400     ACCEPT WS-HORA-SISTEMA  FROM TIME
018500
018600     STRING '20' WS-FEC-SIGLO WS-FEC-ANIO-CORTO '-'
018700            WS-FEC-MES '-' WS-FEC-DIA 'T'
018800            WS-HOR-HORA ':' WS-HOR-MINUTO ':' WS-HOR-SEGUNDO
018900            DELIMITED BY SIZE INTO WS-TIMESTAMP
019000
019100     EVALUATE LK-AUD-NIVEL
019200        WHEN 'INFO '
019300        WHEN 'DEBUG'
019400        WHEN 'ERROR'
019500           MOVE LK-AUD-NIVEL TO WS-NIVEL-EFECTIVO
019600        WHEN OTHER
019700           MOVE 'INFO ' TO WS-NIVEL-EFECTIVO
019800     END-EVALUATE
019900
020000     MOVE WS-TIMESTAMP     TO WLB-TIMESTAMP
020100     MOVE WS-NIVEL-EFECTIVO TO WLB-NIVEL
020200     MOVE LK-AUD-OPERACION TO WLB-OPERACION
020300     MOVE LK-AUD-MENSAJE   TO WLB-MENSAJE
020400
020500     WRITE REG-AUDITLG FROM WS-LINEA-BITACORA
020600     IF FS-AUDITLG IS NOT EQUAL '00' THEN
020700        DISPLAY '* ERROR EN WRITE BITACORA = ' FS-AUDITLG
020800        MOVE 9999 TO RETURN-CODE
020900     ELSE
021000        ADD 1 TO WS-CANT-EVENTOS
021100     END-IF.
021200
021300 2000-PROCESO-F. EXIT.
021400
021500
021600*---- CIERRA LA BITACORA ----------------------------------------*
021700 9999-FINAL-I.
021800
021900     CLOSE AUDITLG
022000     IF FS-AUDITLG IS NOT EQUAL '00' THEN
022100        DISPLAY '* ERROR EN CLOSE BITACORA = ' FS-AUDITLG
022200        MOVE 9999 TO RETURN-CODE
022300     END-IF.
022400
022500 9999-FINAL-F. EXIT.
