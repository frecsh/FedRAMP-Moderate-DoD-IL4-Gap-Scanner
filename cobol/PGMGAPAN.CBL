000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMGAPAN.
000300 AUTHOR.        F GARCIA QUIROGA.
000400 INSTALLATION.  KC02912 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  1991-11-06.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800******************************************************************
000900*    PGMGAPAN                                                   *
001000*    =========                                                  *
001100*    COMPARADOR DE TABLAS CON SQL EMBEBIDO. LEE LA TABLA DE      *
001200*    MAPEO (ARCHIVO DDMAPTAB) Y, PARA CADA CONTROL REQUERIDO,    *
001300*    CONSULTA SI EXISTE EN KC02912.TBCTLIMP PARA EL SCAN ACTUAL  *
001400*    (VIA SQL). LOS CONTROLES REQUERIDOS QUE NO APARECEN EN LA   *
001500*    TABLA SON "BRECHAS" (GAPS): SE GRABAN EN EL ARCHIVO DE      *
001600*    TRABAJO DDGAPXTR (PARA PGMSCNST) Y EN EL LISTADO DDGAPRPT.  *
001700*    AL FINAL SE CALCULAN Y SE INFORMAN LAS METRICAS DE          *
001800*    CUMPLIMIENTO.                                               *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    ----------------------------------------------------------- *
002200*    1991-11-06  fgq           ALTA INICIAL. COMPARADOR GENERICO *
002300*                              DE TABLAS POR LEFT OUTER JOIN     *
002400*                              PARA INFORMES DE CONCILIACION.    *
002500*    1994-05-30  hQR  REQ-0512 SE AGREGA CONTEO DE NO            *
002600*                              ENCONTRADOS POR CATEGORIA.        *
002700*    1998-12-14  fgq  Y2K      REVISION GENERAL DE CAMPOS        *
002800*                              NUMERICOS. SIN CAMPOS DE FECHA    *
002900*                              EN ESTE PROGRAMA. SIN IMPACTO.    *
003000*    2025-11-10  fgq  CR-8852  REUTILIZADO COMO ANALIZADOR DE    *
003100*                              BRECHAS DE CUMPLIMIENTO IL4:      *
003200*                              REEMPLAZA EL JOIN TBCURCTA/       *
003300*                              TBCURCLI POR LA CONSULTA CONTRA   *
003400*                              TBCTLIMP, CONTROL POR CONTROL     *
003500*                              REQUERIDO DE LA TABLA DE MAPEO.   *
003600*    2025-11-18  fgq  CR-8852  SE AGREGA EL CHEQUEO DE           *
003700*                              INTEGRIDAD DE LA TABLA DE MAPEO   *
003800*                              (METADATA + MAPEOS PRESENTES).   *
003900*    2025-12-02  jsr  CR-8877  SE AGREGAN LOS VALORES POR        *
004000*                              DEFECTO DE IMPACTO (MEDIUM) Y     *
004100*                              ESFUERZO (M) CUANDO VIENEN       *
004200*                              EN BLANCO EN LA TABLA DE MAPEO.   *
004300*    2026-01-22  lpn  CR-8920  SE CALCULA EL PORCENTAJE DE       *
004400*                              CUMPLIMIENTO CON REDONDEO A UN    *
004500*                              DECIMAL Y EL DESGLOSE DE          *
004600*                              FALTANTES POR IMPACTO.            *
004700*    2026-02-09  lpn  CR-8951  SCAN-ID AHORA LLEGA POR LINKAGE   *
004800*                              (LO ASIGNA PGMSCNST AL GRABAR     *
004900*                              LA CABECERA DEL SCAN).            *
005000*    2026-03-02  lpn  CR-8966  SE ARMA LA LISTA DE CONTROLES     *
005100*                              FALTANTES (LK-GAP-FALTANTES-IDS)  *
005200*                              PARA QUE PGMSCANO LA PUEDA        *
005300*                              INFORMAR EN LA BITACORA JUNTO     *
005400*                              CON LA CANTIDAD DE BRECHAS.       *
005500*    2026-03-16  jsr  CR-8974  UN ERROR SQL AL CONSULTAR         *
005600*                              TBCTLIMP DEJABA EN 'SI' EL FLAG   *
005700*                              DE INTEGRIDAD; AHORA SE BAJA A    *
005800*                              'NO' PARA QUE PGMSCANO ABORTE EL  *
005900*                              PASO DE ANALISIS (VER TAMBIEN     *
006000*                              PGMSCANO 5000-ANALIZAR-GAP-I).    *
006100******************************************************************
006200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300     SELECT MAPTAB  ASSIGN DDMAPTAB
007400            FILE STATUS IS FS-MAPTAB.
007500
007600     SELECT GAPRPT  ASSIGN DDGAPRPT
007700            FILE STATUS IS FS-GAPRPT.
007800
007900     SELECT GAPXTR  ASSIGN DDGAPXTR
008000            FILE STATUS IS FS-GAPXTR.
008100
008200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  MAPTAB
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-MAPTAB     PIC X(242).
009000
009100 FD  GAPRPT
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-GAPRPT     PIC X(132).
009500
009600 FD  GAPXTR
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-GAPXTR     PIC X(240).
010000
010100 WORKING-STORAGE SECTION.
010200*=======================*
010300
010400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010500
010600*---- FILE STATUS -----------------------------------------------*
010700 77  FS-MAPTAB                  PIC XX      VALUE SPACES.
010800     88  FS-MAPTAB-FIN                      VALUE '10'.
010900
011000 77  FS-GAPRPT                  PIC XX      VALUE SPACES.
011100 77  FS-GAPXTR                  PIC XX      VALUE SPACES.
011200
011300 77  WS-INTEGRIDAD-OK           PIC X(02)   VALUE 'SI'.
011400     88  WS-MAPTAB-INTEGRO                  VALUE 'SI'.
011500
011600*---- CONTADORES (TODOS BINARIOS) -------------------------------*
011700 77  WS-TOTAL-REQUERIDOS        PIC 9(04) COMP VALUE ZEROS.
011800 77  WS-TOTAL-IMPLEMENTADOS     PIC 9(04) COMP VALUE ZEROS.
011900 77  WS-TOTAL-FALTANTES         PIC 9(04) COMP VALUE ZEROS.
012000 77  WS-FALTAN-HIGH             PIC 9(04) COMP VALUE ZEROS.
012100 77  WS-FALTAN-MEDIUM           PIC 9(04) COMP VALUE ZEROS.
012200 77  WS-FALTAN-LOW              PIC 9(04) COMP VALUE ZEROS.
012300 77  WS-LINEA-CANT              PIC 9(04) COMP VALUE ZEROS.
012400
012500*---- LISTA DE CONTROLES FALTANTES ACUMULADA PARA LA BITACORA ---*
012600 77  WS-LISTA-FALTANTES-ACUM    PIC X(60)   VALUE SPACES.
012700 77  WS-LISTA-PTR               PIC 9(04) COMP VALUE 1.
012800
012900*---- IDENTIFICADOR DE SCAN RECIBIDO POR LINKAGE ----------------*
013000 01  WS-SCAN-ID-DISPLAY         PIC 9(06)   VALUE ZEROS.
013100 01  WS-SCAN-ID-ALT REDEFINES WS-SCAN-ID-DISPLAY
013200                                PIC X(06).
013300
013400*---- PORCENTAJE DE CUMPLIMIENTO Y SU VISTA ENTERA --------------*
013500 01  WS-PCT-AREA.
013600     05  WS-COMPLIANCE-PCT      PIC 9(03)V9 VALUE ZEROS.
013700 01  WS-PCT-INT REDEFINES WS-PCT-AREA.
013800     05  WS-PCT-INT-DIGITOS     PIC 9(04).
013900
014000*---- IMPACTO Y ESFUERZO EFECTIVOS (CON DEFECTOS APLICADOS) -----*
014100 77  WS-IMPACTO-EF              PIC X(06)   VALUE SPACES.
014200 77  WS-ESFUERZO-EF             PIC X(01)   VALUE SPACES.
014300
014400*---- SQL -------------------------------------------------------*
014500 77  WS-SQLCODE                 PIC S9(9) COMP VALUE ZEROS.
014600 77  WS-SQLCODE-BYTES REDEFINES WS-SQLCODE
014700                                PIC X(04).
014800 77  NOT-FOUND                  PIC S9(9) COMP VALUE +100.
014900 77  WS-SQLCODE-PRINT           PIC +++999.
015000
015100*---- LINEAS DEL LISTADO DDGAPRPT -------------------------------*
015200 01  GRP-TITULO.
015300     05  FILLER   PIC X(08)  VALUE SPACES.
015400     05  FILLER   PIC X(46)  VALUE
015500            'INFORME DE BRECHAS DE CUMPLIMIENTO IL4'.
015600 01  GRP-SUBTITULO.
015700     05  FILLER   PIC X(02)  VALUE SPACES.
015800     05  FILLER   PIC X(12)  VALUE 'CONTROL-ID'.
015900     05  FILLER   PIC X(08)  VALUE 'IMPACTO'.
016000     05  FILLER   PIC X(10)  VALUE 'ESFUERZO'.
016100     05  FILLER   PIC X(60)  VALUE 'TITULO'.
016200 01  GRP-DETALLE.
016300     05  FILLER        PIC X(02)  VALUE SPACES.
016400     05  GRD-CONTROL-ID PIC X(12) VALUE SPACES.
016500     05  FILLER        PIC X(02)  VALUE SPACES.
016600     05  GRD-IMPACTO    PIC X(06) VALUE SPACES.
016700     05  FILLER        PIC X(04)  VALUE SPACES.
016800     05  GRD-ESFUERZO   PIC X(01) VALUE SPACES.
016900     05  FILLER        PIC X(05)  VALUE SPACES.
017000     05  GRD-TITULO     PIC X(60) VALUE SPACES.
017100 01  GRP-RESUMEN-1.
017200     05  FILLER   PIC X(08) VALUE SPACES.
017300     05  FILLER   PIC X(22) VALUE 'TOTAL REQUERIDOS:    '.
017400     05  GRR-TOTAL-REQ PIC ZZZ9.
017500 01  GRP-RESUMEN-2.
017600     05  FILLER   PIC X(08) VALUE SPACES.
017700     05  FILLER   PIC X(22) VALUE 'TOTAL IMPLEMENTADOS: '.
017800     05  GRR-TOTAL-IMP PIC ZZZ9.
017900 01  GRP-RESUMEN-3.
018000     05  FILLER   PIC X(08) VALUE SPACES.
018100     05  FILLER   PIC X(22) VALUE 'TOTAL FALTANTES:     '.
018200     05  GRR-TOTAL-FAL PIC ZZZ9.
018300 01  GRP-RESUMEN-4.
018400     05  FILLER   PIC X(08) VALUE SPACES.
018500     05  FILLER   PIC X(22) VALUE '% DE CUMPLIMIENTO:   '.
018600     05  GRR-PCT       PIC ZZ9.9.
018700 01  GRP-RESUMEN-5.
018800     05  FILLER   PIC X(08) VALUE SPACES.
018900     05  FILLER   PIC X(34) VALUE
019000            'FALTANTES POR IMPACTO (H/M/L):   '.
019100     05  GRR-FALT-H    PIC ZZZ9.
019200     05  FILLER   PIC X(01) VALUE '/'.
019300     05  GRR-FALT-M    PIC ZZZ9.
019400     05  FILLER   PIC X(01) VALUE '/'.
019500     05  GRR-FALT-L    PIC ZZZ9.
019600
019700*//// COPY PARA ESTRUCTURA DE DATOS ////////////////////////////
019800
019900*    COPY CP-MAPREC.
020000*    LAYOUT TABLA DE MAPEO - VER CP-MAPREC.CBL
020100     COPY CP-MAPREC.
020200
020300*///////////////////////////////////////////////////////////////
020400*     COBOL DECLARATION FOR TABLE KC02912.TBCTLIMP
020500     COPY tabla-TBCTLIMP.
020600*///////////////////////////////////////////////////////////////
020700
020800     EXEC SQL INCLUDE SQLCA END-EXEC.
020900
021000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021100
021200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021300 LINKAGE SECTION.
021400
021500 01  LK-GAPAN-AREA.
021600     03  LK-GAP-SCAN-ID          PIC 9(06).
021700*     'SI'/'NO' - RESULTADO DEL CHEQUEO DE INTEGRIDAD
021800     03  LK-GAP-INTEGRIDAD-OK    PIC X(02).
021900     03  LK-GAP-MOTIVO           PIC X(40).
022000     03  LK-GAP-METRICAS.
022100         05  LK-MET-TOTAL-REQ        PIC 9(04).
022200         05  LK-MET-TOTAL-IMP        PIC 9(04).
022300         05  LK-MET-TOTAL-FAL        PIC 9(04).
022400         05  LK-MET-PCT              PIC 9(03)V9.
022500         05  LK-MET-FALT-HIGH        PIC 9(04).
022600         05  LK-MET-FALT-MEDIUM      PIC 9(04).
022700         05  LK-MET-FALT-LOW         PIC 9(04).
022800     03  LK-GAP-REPORTE-PATH     PIC X(80).
022900     03  LK-GAP-FALTANTES-IDS    PIC X(60).
023000*     'SI'/'NO' - SE DISTINGUE EL ERROR SQL DEL ANALISIS (R8) DE
023100*     LOS DEMAS MOTIVOS DE INTEGRIDAD DE LA TABLA DE MAPEO
023200     03  LK-GAP-ERROR-SQL        PIC X(02).
023300
023400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023500 PROCEDURE DIVISION USING LK-GAPAN-AREA.
023600
023700 MAIN-PROGRAM-I.
023800
023900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
024000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
024100                                 UNTIL FS-MAPTAB-FIN
024200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
024300
024400 MAIN-PROGRAM-F. GOBACK.
024500
024600
024700*---- APERTURA DE ARCHIVOS Y LECTURA DE LA CABECERA DE MAPEO ----*
024800 1000-INICIO-I.
024900
025000     MOVE LK-GAP-SCAN-ID TO WS-SCAN-ID-DISPLAY
025100     MOVE 'SI' TO LK-GAP-INTEGRIDAD-OK
025200     MOVE 'NO' TO LK-GAP-ERROR-SQL
025300     MOVE SPACES TO LK-GAP-MOTIVO
025400
025500     OPEN INPUT  MAPTAB
025600     IF FS-MAPTAB IS NOT EQUAL '00' THEN
025700        MOVE 'NO' TO LK-GAP-INTEGRIDAD-OK
025800        MOVE 'TABLA DE MAPEO NO EXISTE O NO SE PUDO ABRIR'
025900                  TO LK-GAP-MOTIVO
026000        MOVE 9999 TO RETURN-CODE
026100        SET  FS-MAPTAB-FIN TO TRUE
026200     ELSE
026300        OPEN OUTPUT GAPRPT
026400        OPEN OUTPUT GAPXTR
026500        WRITE REG-GAPRPT FROM GRP-TITULO
026600        WRITE REG-GAPRPT FROM GRP-SUBTITULO
026700        PERFORM 1010-LEER-CABECERA-I THRU 1010-LEER-CABECERA-F
026800     END-IF.
026900
027000 1000-INICIO-F. EXIT.
027100
027200
027300 1010-LEER-CABECERA-I.
027400
027500     READ MAPTAB INTO WS-REG-MAPHDR
027600
027700     IF FS-MAPTAB IS NOT EQUAL '00' THEN
027800        MOVE 'NO' TO LK-GAP-INTEGRIDAD-OK
027900        MOVE 'TABLA DE MAPEO VACIA' TO LK-GAP-MOTIVO
028000        MOVE 9999 TO RETURN-CODE
028100        SET FS-MAPTAB-FIN TO TRUE
028200     ELSE
028300        IF MAH-HAS-METADATA IS EQUAL TO 'Y' AND
028400           MAH-HAS-MAPPINGS IS EQUAL TO 'Y' THEN
028500           CONTINUE
028600        ELSE
028700           MOVE 'NO' TO LK-GAP-INTEGRIDAD-OK
028800           MOVE 'FALTA SECCION DE METADATA O DE MAPEOS'
028900                     TO LK-GAP-MOTIVO
029000           MOVE 9999 TO RETURN-CODE
029100           SET FS-MAPTAB-FIN TO TRUE
029200        END-IF
029300     END-IF.
029400
029500 1010-LEER-CABECERA-F. EXIT.
029600
029700
029800*---- PROCESA UN REGISTRO DE DETALLE (UN CONTROL DE LA TABLA) ---*
029900 2000-PROCESO-I.
030000
030100     PERFORM 2010-LEER-MAPDET-I THRU 2010-LEER-MAPDET-F.
030200
030300 2000-PROCESO-F. EXIT.
030400
030500
030600 2010-LEER-MAPDET-I.
030700
030800     READ MAPTAB INTO WS-REG-MAPDET
030900
031000     EVALUATE FS-MAPTAB
031100        WHEN '00'
031200           PERFORM 2020-VERIF-REQUERIDO-I
031300              THRU 2020-VERIF-REQUERIDO-F
031400        WHEN '10'
031500           CONTINUE
031600        WHEN OTHER
031700           MOVE 9999 TO RETURN-CODE
031800           SET FS-MAPTAB-FIN TO TRUE
031900     END-EVALUATE.
032000
032100 2010-LEER-MAPDET-F. EXIT.
032200
032300
032400*---- DETERMINA SI EL CONTROL ES REQUERIDO (R1) Y APLICA LOS ----*
032500*---- VALORES POR DEFECTO DE IMPACTO/ESFUERZO (R3) --------------*
032600 2020-VERIF-REQUERIDO-I.
032700
032800     IF MAD-REQUIRED-IL4    IS EQUAL TO 'Y' OR
032900        MAD-HAS-IL4-DELTA   IS EQUAL TO 'Y' THEN
033000
033100        ADD 1 TO WS-TOTAL-REQUERIDOS
033200
033300        IF MAD-SECURITY-IMPACT IS EQUAL TO SPACES THEN
033400           MOVE 'Medium' TO WS-IMPACTO-EF
033500        ELSE
033600           MOVE MAD-SECURITY-IMPACT TO WS-IMPACTO-EF
033700        END-IF
033800
033900        IF MAD-IMPL-EFFORT IS EQUAL TO SPACE THEN
034000           MOVE 'M' TO WS-ESFUERZO-EF
034100        ELSE
034200           MOVE MAD-IMPL-EFFORT TO WS-ESFUERZO-EF
034300        END-IF
034400
034500        PERFORM 2030-CONSULTAR-IMPL-I THRU 2030-CONSULTAR-IMPL-F
034600     END-IF.
034700
034800 2020-VERIF-REQUERIDO-F. EXIT.
034900
035000
035100*---- CONSULTA SI EL CONTROL REQUERIDO YA FUE IMPLEMENTADO ------*
035200*---- (EXISTE EN TBCTLIMP PARA ESTE SCAN-ID) (R2) ---------------*
035300 2030-CONSULTAR-IMPL-I.
035400
035500     MOVE WS-SCAN-ID-DISPLAY TO WCI-SCAN-ID
035600     MOVE MAD-CONTROL-ID     TO WCI-CONTROL-ID
035700
035800     EXEC SQL
035900        SELECT CONTROL_ID INTO :WCI-CONTROL-ID
036000        FROM   KC02912.TBCTLIMP
036100        WHERE  SCAN_ID    = :WCI-SCAN-ID
036200        AND    CONTROL_ID = :MAD-CONTROL-ID
036300     END-EXEC
036400
036500     EVALUATE SQLCODE
036600        WHEN ZEROS
036700           ADD 1 TO WS-TOTAL-IMPLEMENTADOS
036800        WHEN NOT-FOUND
036900           PERFORM 2040-GRABAR-GAP-I THRU 2040-GRABAR-GAP-F
037000        WHEN OTHER
037100           MOVE SQLCODE TO WS-SQLCODE
037200           MOVE SQLCODE TO WS-SQLCODE-PRINT
037300           DISPLAY '* ERROR CONSULTA TBCTLIMP = '
037400                   WS-SQLCODE-PRINT
037500           MOVE 'NO' TO LK-GAP-INTEGRIDAD-OK
037600           MOVE 'SI' TO LK-GAP-ERROR-SQL
037700           MOVE 'ERROR SQL AL CONSULTAR TBCTLIMP (VER SQLCODE)'
037800                     TO LK-GAP-MOTIVO
037900           MOVE 9999 TO RETURN-CODE
038000     END-EVALUATE.
038100
038200 2030-CONSULTAR-IMPL-F. EXIT.
038300
038400
038500*---- GRABA LA BRECHA EN EL ARCHIVO DE TRABAJO Y EN EL LISTADO --*
038600 2040-GRABAR-GAP-I.
038700
038800     ADD 1 TO WS-TOTAL-FALTANTES
038900
039000     EVALUATE WS-IMPACTO-EF
039100        WHEN 'High'
039200           ADD 1 TO WS-FALTAN-HIGH
039300        WHEN 'Low'
039400           ADD 1 TO WS-FALTAN-LOW
039500        WHEN OTHER
039600           ADD 1 TO WS-FALTAN-MEDIUM
039700     END-EVALUATE
039800
039900     MOVE MAD-CONTROL-ID  TO GRD-CONTROL-ID
040000     MOVE WS-IMPACTO-EF   TO GRD-IMPACTO
040100     MOVE WS-ESFUERZO-EF  TO GRD-ESFUERZO
040200     MOVE MAD-TITLE       TO GRD-TITULO
040300     WRITE REG-GAPRPT FROM GRP-DETALLE
040400     ADD 1 TO WS-LINEA-CANT
040500
040600     MOVE SPACES          TO REG-GAPXTR
040700     STRING MAD-CONTROL-ID   DELIMITED BY SIZE
040800            MAD-TITLE        DELIMITED BY SIZE
040900            MAD-DESCRIPTION  DELIMITED BY SIZE
041000            WS-IMPACTO-EF    DELIMITED BY SIZE
041100            WS-ESFUERZO-EF   DELIMITED BY SIZE
041200            MAD-REMEDIATION  DELIMITED BY SIZE
041300            INTO REG-GAPXTR
041400     WRITE REG-GAPXTR
041500
041600*---- ACUMULA EL CONTROL-ID EN LA LISTA DE FALTANTES (CR-8966) --*
041700     IF WS-TOTAL-FALTANTES IS GREATER THAN 1 THEN
041800        STRING ',' DELIMITED BY SIZE
041900               MAD-CONTROL-ID DELIMITED BY SPACE
042000               INTO WS-LISTA-FALTANTES-ACUM
042100               WITH POINTER WS-LISTA-PTR
042200     ELSE
042300        STRING MAD-CONTROL-ID DELIMITED BY SPACE
042400               INTO WS-LISTA-FALTANTES-ACUM
042500               WITH POINTER WS-LISTA-PTR
042600     END-IF.
042700
042800 2040-GRABAR-GAP-F. EXIT.
042900
043000
043100*---- CALCULO DE METRICAS Y ESCRITURA DEL BLOQUE RESUMEN (R4-R6) *
043200 9999-FINAL-I.
043300
043400     IF WS-TOTAL-REQUERIDOS IS EQUAL TO ZERO THEN
043500        MOVE ZEROS TO WS-COMPLIANCE-PCT
043600     ELSE
043700        COMPUTE WS-COMPLIANCE-PCT ROUNDED =
043800           (WS-TOTAL-IMPLEMENTADOS / WS-TOTAL-REQUERIDOS) * 100
043900     END-IF
044000
044100     IF LK-GAP-INTEGRIDAD-OK IS EQUAL TO 'SI' THEN
044200        MOVE WS-TOTAL-REQUERIDOS      TO GRR-TOTAL-REQ
044300        WRITE REG-GAPRPT FROM GRP-RESUMEN-1
044400        MOVE WS-TOTAL-IMPLEMENTADOS   TO GRR-TOTAL-IMP
044500        WRITE REG-GAPRPT FROM GRP-RESUMEN-2
044600        MOVE WS-TOTAL-FALTANTES       TO GRR-TOTAL-FAL
044700        WRITE REG-GAPRPT FROM GRP-RESUMEN-3
044800        MOVE WS-COMPLIANCE-PCT        TO GRR-PCT
044900        WRITE REG-GAPRPT FROM GRP-RESUMEN-4
045000        MOVE WS-FALTAN-HIGH           TO GRR-FALT-H
045100        MOVE WS-FALTAN-MEDIUM         TO GRR-FALT-M
045200        MOVE WS-FALTAN-LOW            TO GRR-FALT-L
045300        WRITE REG-GAPRPT FROM GRP-RESUMEN-5
045400     END-IF
045500
045600     MOVE WS-TOTAL-REQUERIDOS     TO LK-MET-TOTAL-REQ
045700     MOVE WS-TOTAL-IMPLEMENTADOS  TO LK-MET-TOTAL-IMP
045800     MOVE WS-TOTAL-FALTANTES      TO LK-MET-TOTAL-FAL
045900     MOVE WS-COMPLIANCE-PCT       TO LK-MET-PCT
046000     MOVE WS-FALTAN-HIGH          TO LK-MET-FALT-HIGH
046100     MOVE WS-FALTAN-MEDIUM        TO LK-MET-FALT-MEDIUM
046200     MOVE WS-FALTAN-LOW           TO LK-MET-FALT-LOW
046300     MOVE 'DDGAPRPT'              TO LK-GAP-REPORTE-PATH
046400     MOVE WS-LISTA-FALTANTES-ACUM TO LK-GAP-FALTANTES-IDS
046500
046600     CLOSE MAPTAB
046700     IF FS-MAPTAB IS NOT EQUAL '00' AND
046800        FS-MAPTAB IS NOT EQUAL '10' THEN
046900        MOVE 9999 TO RETURN-CODE
047000     END-IF
047100     CLOSE GAPRPT
047200     CLOSE GAPXTR
047300
047400     DISPLAY '*******************************'
047500     DISPLAY 'PGMGAPAN - REQUERIDOS:   ' WS-TOTAL-REQUERIDOS
047600     DISPLAY 'PGMGAPAN - IMPLEMENTADOS: ' WS-TOTAL-IMPLEMENTADOS
047700     DISPLAY 'PGMGAPAN - FALTANTES:     ' WS-TOTAL-FALTANTES.
047800
047900 9999-FINAL-F. EXIT.
