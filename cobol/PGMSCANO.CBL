000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSCANO.
000300 AUTHOR.        F GARCIA QUIROGA.
000400 INSTALLATION.  KC02912 - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  1994-09-12.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800******************************************************************
000900*    PGMSCANO                                                   *
001000*    =========                                                  *
001100*    PROGRAMA PRINCIPAL DEL SCAN DE BRECHAS DE CUMPLIMIENTO IL4. *
001200*    ORQUESTA EL FLUJO COMPLETO INVOCANDO A LAS SUBRUTINAS:      *
001300*       PGMVALID  VALIDA EL DOCUMENTO SSP Y EXTRAE METADATA Y    *
001400*                 CONTROLES IMPLEMENTADOS.                       *
001500*       PGMSCNST  GRABA LA CABECERA, LOS CONTROLES Y LAS         *
001600*                 BRECHAS DEL SCAN EN LA BASE DE DATOS.          *
001700*       PGMGAPAN  ANALIZA LA TABLA DE MAPEO CONTRA LOS           *
001800*                 CONTROLES YA GRABADOS Y CALCULA LAS METRICAS.  *
001900*       PGMAUDLG  DEJA CONSTANCIA EN LA BITACORA DE AUDITORIA DE *
002000*                 CADA PASO DEL PROCESO.                        *
002100*    CUALQUIER ERROR EN UN PASO INTERRUMPE EL PROCESO LUEGO DE   *
002200*    REGISTRARLO EN LA BITACORA (CORTE SECUENCIAL, SIN GO TO     *
002300*    FUERA DE RANGO).                                            *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                       *
002600*    ----------------------------------------------------------- *
002700*    1994-09-12  fgq           ALTA INICIAL. DRIVER GENERICO DE  *
002800*                              PROCESOS BATCH CON CORTE DE       *
002900*                              CONTROL Y ABORTO POR RETURN-CODE. *
003000*    1997-04-08  hQR  REQ-0588 SE AGREGA EL LLAMADO A LA RUTINA  *
003100*                              DE BITACORA EN CADA PASO.         *
003200*    1999-03-11  fgq  Y2K      PRUEBAS DE REGRESION AÑO 2000.    *
003300*                              SIN IMPACTO, SIN CAMPOS DE FECHA  *
003400*                              PROPIOS EN ESTE PROGRAMA.         *
003500*    2025-11-03  fgq  CR-8841  REUTILIZADO COMO ORQUESTADOR DEL  *
003600*                              SCAN DE BRECHAS IL4. SE           *
003700*                              REEMPLAZAN LOS LLAMADOS          *
003800*                              ANTERIORES POR PGMVALID/          *
003900*                              PGMSCNST/PGMGAPAN/PGMAUDLG.       *
004000*    2025-11-25  fgq  CR-8845  SE AGREGA EL PASO DE GRABACION DE *
004100*                              CABECERA (PGMSCNST GRABAR-HDR)    *
004200*                              ANTES DE GRABAR LOS CONTROLES.    *
004300*    2025-12-28  jsr  CR-8881  SE AGREGA EL RESUMEN DE SCAN      *
004400*                              (DDSCNSUM) AL FINAL DEL PROCESO.  *
004500*    2026-02-15  lpn  CR-8951  SE AGREGA EL LLAMADO OPCIONAL A   *
004600*                              PGMSCNST EXPORTAR AL CIERRE DEL   *
004700*                              SCAN EXITOSO.                     *
004800*    2026-03-02  jsr  CR-8966  SE CHEQUEA WS-VAL-CANT-ERRONEOS   *
004900*                              DEVUELTO POR PGMVALID ANTES DE    *
005000*                              SEGUIR; SI HUBO REGISTROS DE      *
005100*                              CONTROL MAL FORMADOS SE ABORTA    *
005200*                              CON 'CONTROL ERROR' (ANTES SE     *
005300*                              IGNORABA EL CONTADOR).            *
005400*    2026-03-02  lpn  CR-8966  SE AGREGA LA LISTA DE CONTROLES   *
005500*                              FALTANTES A LA BITACORA AL        *
005600*                              CIERRE DEL ANALISIS DE BRECHAS    *
005700*                              (ANTES SOLO SE INFORMABA LA       *
005800*                              CANTIDAD).                        *
005900*    2026-03-16  jsr  CR-8974  'Analysis error' QUEDABA CABLEADO *
006000*                              AL PASO 9 (GRABAR-GAP) EN LUGAR   *
006100*                              DEL PASO 8 (ANALIZAR-GAP); SE     *
006200*                              RENOMBRA EL MOTIVO DEL PASO 9 A   *
006300*                              'Storage error' Y SE ABORTA CON   *
006400*                              'Analysis error' CUANDO PGMGAPAN  *
006500*                              DEVUELVE LK-GAP-INTEGRIDAD-OK=NO  *
006600*                              POR UN ERROR SQL (ANTES SOLO SE   *
006700*                              CUBRIA LA TABLA DE MAPEO AUSENTE/ *
006800*                              VACIA/INCOMPLETA).                *
006900*    2026-03-16  jsr  CR-8974  SE AGREGA EL EVENTO DE BITACORA   *
007000*                              'REPORT-GENERATED' AL CIERRE DEL  *
007100*                              ANALISIS DE BRECHAS, CON LA RUTA  *
007200*                              DEL LISTADO DDGAPRPT.             *
007300******************************************************************
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500     SELECT SCNSUM  ASSIGN DDSCNSUM
008600            FILE STATUS IS FS-SCNSUM.
008700
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  SCNSUM
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-SCNSUM     PIC X(160).
009600
009700 WORKING-STORAGE SECTION.
009800*=======================*
009900
010000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010100
010200*---- FILE STATUS -----------------------------------------------*
010300 77  FS-SCNSUM                  PIC XX      VALUE SPACES.
010400
010500*---- SWITCH DE ABORTO DEL PROCESO ------------------------------*
010600 77  WS-ABORTO                  PIC X(02)   VALUE 'NO'.
010700     88  WS-PROCESO-ABORTADO                VALUE 'SI'.
010800 77  WS-MOTIVO-ABORTO           PIC X(60)   VALUE SPACES.
010900
011000*---- NOMBRE DEL ARCHIVO ESCANEADO (INFORMATIVO) ----------------*
011100 77  WS-NOMBRE-ARCHIVO          PIC X(40)   VALUE 'DDSSPIN'.
011200 77  WS-FECHA-SCAN              PIC X(26)   VALUE SPACES.
011300 77  WS-FECHA-SCAN-R REDEFINES WS-FECHA-SCAN
011400                                PIC 9(08).
011500 77  WS-FECHA-SCAN-X REDEFINES WS-FECHA-SCAN
011600                                PIC X(26).
011700
011800*---- IDENTIFICADORES Y CONTADORES NUMERICOS (TODOS BINARIOS) ---*
011900 77  WS-SCAN-ID                 PIC 9(06) COMP VALUE ZEROS.
012000 77  WS-SCAN-ID-ED REDEFINES WS-SCAN-ID
012100                                PIC 9(06).
012200 77  WS-CANT-GAPS               PIC 9(04) COMP VALUE ZEROS.
012300 77  WS-LISTA-FALTANTES         PIC X(60)   VALUE SPACES.
012400 77  WS-AUD-NUM-ED              PIC ZZZ9.
012500
012600*---- NOMBRES DE LAS SUBRUTINAS LLAMADAS (POR AREA DE TRABAJO) --*
012700 77  WS-PGMAUD                  PIC X(08)   VALUE 'PGMAUDLG'.
012800 77  WS-PGMVAL                  PIC X(08)   VALUE 'PGMVALID'.
012900 77  WS-PGMSCN                  PIC X(08)   VALUE 'PGMSCNST'.
013000 77  WS-PGMGAP                  PIC X(08)   VALUE 'PGMGAPAN'.
013100
013200*---- AREA DE COMUNICACION CON PGMAUDLG -------------------------*
013300 01  WS-AUDLG-AREA.
013400     05  WS-AUD-NIVEL           PIC X(05).
013500     05  WS-AUD-OPERACION       PIC X(20).
013600     05  WS-AUD-MENSAJE         PIC X(65).
013700
013800*---- AREA DE COMUNICACION CON PGMVALID -------------------------*
013900 01  WS-VALID-AREA.
014000     05  WS-VAL-DOC-VALIDO      PIC X(02).
014100     05  WS-VAL-WARN-VERSION    PIC X(02).
014200     05  WS-VAL-METADATA-OK     PIC X(02).
014300     05  WS-VAL-MOTIVO          PIC X(40).
014400     05  WS-VAL-METADATA.
014500         10  WS-VAL-TITLE           PIC X(60).
014600         10  WS-VAL-DOC-VERSION     PIC X(16).
014700         10  WS-VAL-LAST-MODIFIED   PIC X(26).
014800         10  WS-VAL-SPEC-VERSION    PIC X(08).
014900         10  WS-VAL-SYSTEM-NAME     PIC X(40).
015000         10  WS-VAL-SYSTEM-ID       PIC X(20).
015100     05  WS-VAL-CANT-CONTROLES  PIC 9(04) COMP.
015200     05  WS-VAL-CANT-ERRONEOS   PIC 9(04) COMP.
015300
015400*---- AREA DE COMUNICACION CON PGMSCNST -------------------------*
015500 01  WS-SCNST-AREA.
015600     05  WS-SCNST-OPERACION      PIC X(10).
015700     05  WS-SCNST-SCAN-ID        PIC 9(06).
015800     05  WS-SCNST-FILENAME       PIC X(40).
015900     05  WS-SCNST-SCAN-DATE      PIC X(26).
016000     05  WS-SCNST-METADATA.
016100         10  WS-SCNST-TITLE          PIC X(60).
016200         10  WS-SCNST-DOC-VERSION    PIC X(16).
016300         10  WS-SCNST-LAST-MODIFIED  PIC X(26).
016400         10  WS-SCNST-SPEC-VERSION   PIC X(08).
016500         10  WS-SCNST-SYSTEM-NAME    PIC X(40).
016600         10  WS-SCNST-SYSTEM-ID      PIC X(20).
016700     05  WS-SCNST-CANT-GRABADOS  PIC 9(04) COMP.
016800     05  WS-SCNST-CANT-ERRONEOS  PIC 9(04) COMP.
016900     05  WS-SCNST-RC             PIC 9(04) COMP.
017000
017100*---- AREA DE COMUNICACION CON PGMGAPAN -------------------------*
017200 01  WS-GAPAN-AREA.
017300     05  WS-GAP-SCAN-ID          PIC 9(06).
017400     05  WS-GAP-INTEGRIDAD-OK    PIC X(02).
017500     05  WS-GAP-MOTIVO           PIC X(40).
017600     05  WS-GAP-METRICAS.
017700         10  WS-MET-TOTAL-REQ        PIC 9(04).
017800         10  WS-MET-TOTAL-IMP        PIC 9(04).
017900         10  WS-MET-TOTAL-FAL        PIC 9(04).
018000         10  WS-MET-PCT              PIC 9(03)V9.
018100         10  WS-MET-FALT-HIGH        PIC 9(04).
018200         10  WS-MET-FALT-MEDIUM      PIC 9(04).
018300         10  WS-MET-FALT-LOW         PIC 9(04).
018400     05  WS-GAP-REPORTE-PATH     PIC X(80).
018500     05  WS-GAP-FALTANTES-IDS    PIC X(60).
018600     05  WS-GAP-ERROR-SQL        PIC X(02).
018700
018800*---- LINEA DEL RESUMEN DE SCAN (DDSCNSUM) ----------------------*
018900 01  WS-LINEA-RESUMEN.
019000     05  WLR-SCAN-ID            PIC 9(06).
019100     05  FILLER                 PIC X(01)   VALUE SPACE.
019200     05  WLR-STATUS             PIC X(08).
019300     05  FILLER                 PIC X(01)   VALUE SPACE.
019400     05  WLR-CONTROLES          PIC 9(04).
019500     05  FILLER                 PIC X(01)   VALUE SPACE.
019600     05  WLR-GAPS               PIC 9(04).
019700     05  FILLER                 PIC X(01)   VALUE SPACE.
019800     05  WLR-PCT                PIC 9(03)V9.
019900     05  FILLER                 PIC X(01)   VALUE SPACE.
020000     05  WLR-REPORT-PATH        PIC X(80).
020100     05  FILLER                 PIC X(45)   VALUE SPACES.
020200
020300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020400
020500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020600 PROCEDURE DIVISION.
020700
020800 MAIN-PROGRAM-I.
020900
021000     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
021100
021200     PERFORM 2000-VALIDAR-I      THRU 2000-VALIDAR-F
021300
021400     IF WS-ABORTO IS EQUAL TO 'NO' THEN
021500        PERFORM 3000-GRABAR-HDR-I  THRU 3000-GRABAR-HDR-F
021600     END-IF
021700
021800     IF WS-ABORTO IS EQUAL TO 'NO' THEN
021900        PERFORM 4000-GRABAR-CTL-I  THRU 4000-GRABAR-CTL-F
022000     END-IF
022100
022200     IF WS-ABORTO IS EQUAL TO 'NO' THEN
022300        PERFORM 5000-ANALIZAR-GAP-I THRU 5000-ANALIZAR-GAP-F
022400     END-IF
022500
022600     IF WS-ABORTO IS EQUAL TO 'NO' THEN
022700        PERFORM 6000-GRABAR-GAP-I  THRU 6000-GRABAR-GAP-F
022800     END-IF
022900
023000     IF WS-ABORTO IS EQUAL TO 'NO' THEN
023100        PERFORM 7000-RESUMEN-I     THRU 7000-RESUMEN-F
023200     END-IF
023300
023400     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
023500
023600 MAIN-PROGRAM-F. GOBACK.
023700
023800
023900*---- PASO 1: REGISTRA EL INICIO DEL SCAN EN LA BITACORA --------*
024000 1000-INICIO-I.
024100
024200     OPEN OUTPUT SCNSUM
024300
024400     ACCEPT WS-FECHA-SCAN-R FROM DATE
024500     MOVE WS-FECHA-SCAN-X TO WS-FECHA-SCAN
024600
024700     MOVE 'INFO '            TO WS-AUD-NIVEL
024800     MOVE 'SCAN-START'       TO WS-AUD-OPERACION
024900     MOVE WS-NOMBRE-ARCHIVO  TO WS-AUD-MENSAJE
025000     CALL WS-PGMAUD USING WS-AUDLG-AREA.
025100
025200 1000-INICIO-F. EXIT.
025300
025400
025500*---- PASO 2/3: VALIDA EL DOCUMENTO SSP Y EXTRAE SU METADATA ----*
025600 2000-VALIDAR-I.
025700
025800     CALL WS-PGMVAL USING WS-VALID-AREA
025900
026000     MOVE 'INFO '           TO WS-AUD-NIVEL
026100     MOVE 'VALIDATE'        TO WS-AUD-OPERACION
026200     MOVE WS-VAL-DOC-VALIDO TO WS-AUD-MENSAJE
026300     CALL WS-PGMAUD USING WS-AUDLG-AREA
026400
026500     IF WS-VAL-DOC-VALIDO IS NOT EQUAL TO 'SI' THEN
026600        MOVE 'SI' TO WS-ABORTO
026700        STRING 'Invalid OSCAL SSP: ' WS-VAL-MOTIVO
026800               DELIMITED BY SIZE INTO WS-MOTIVO-ABORTO
026900        PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
027000     ELSE
027100        IF WS-VAL-METADATA-OK IS NOT EQUAL TO 'SI' THEN
027200           MOVE 'SI' TO WS-ABORTO
027300           MOVE 'Metadata error' TO WS-MOTIVO-ABORTO
027400           PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
027500        ELSE
027600           MOVE WS-VAL-CANT-CONTROLES TO WS-AUD-NUM-ED
027700           MOVE 'DEBUG'             TO WS-AUD-NIVEL
027800           MOVE 'EXTRACT-CONTROLS'  TO WS-AUD-OPERACION
027900           MOVE WS-AUD-NUM-ED       TO WS-AUD-MENSAJE
028000           CALL WS-PGMAUD USING WS-AUDLG-AREA
028100
028200           IF WS-VAL-CANT-ERRONEOS IS GREATER THAN ZERO THEN
028300              MOVE 'SI' TO WS-ABORTO
028400              MOVE 'Control error' TO WS-MOTIVO-ABORTO
028500              PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
028600           END-IF
028700        END-IF
028800     END-IF.
028900
029000 2000-VALIDAR-F. EXIT.
029100
029200
029300*---- PASO 4: GRABA LA CABECERA DEL SCAN Y OBTIENE EL SCAN-ID ---*
029400 3000-GRABAR-HDR-I.
029500
029600     MOVE 'GRABAR-HDR'             TO WS-SCNST-OPERACION
029700     MOVE WS-NOMBRE-ARCHIVO         TO WS-SCNST-FILENAME
029800     MOVE WS-FECHA-SCAN             TO WS-SCNST-SCAN-DATE
029900     MOVE WS-VAL-TITLE              TO WS-SCNST-TITLE
030000     MOVE WS-VAL-DOC-VERSION        TO WS-SCNST-DOC-VERSION
030100     MOVE WS-VAL-LAST-MODIFIED      TO WS-SCNST-LAST-MODIFIED
030200     MOVE WS-VAL-SPEC-VERSION       TO WS-SCNST-SPEC-VERSION
030300     MOVE WS-VAL-SYSTEM-NAME        TO WS-SCNST-SYSTEM-NAME
030400     MOVE WS-VAL-SYSTEM-ID          TO WS-SCNST-SYSTEM-ID
030500
030600     CALL WS-PGMSCN USING WS-SCNST-AREA
030700
030800     MOVE WS-SCNST-SCAN-ID TO WS-SCAN-ID
030900     MOVE WS-SCAN-ID       TO WS-SCAN-ID-ED
031000
031100     IF WS-SCNST-RC IS NOT EQUAL TO ZEROS THEN
031200        MOVE 'SI' TO WS-ABORTO
031300        MOVE 'Storage error' TO WS-MOTIVO-ABORTO
031400        PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
031500     END-IF.
031600
031700 3000-GRABAR-HDR-F. EXIT.
031800
031900
032000*---- PASO 5/6: GRABA LOS CONTROLES EXTRAIDOS BAJO EL SCAN-ID ---*
032100 4000-GRABAR-CTL-I.
032200
032300     MOVE 'GRABAR-CTL'    TO WS-SCNST-OPERACION
032400     MOVE WS-SCAN-ID-ED   TO WS-SCNST-SCAN-ID
032500
032600     CALL WS-PGMSCN USING WS-SCNST-AREA
032700
032800     IF WS-SCNST-RC IS NOT EQUAL TO ZEROS THEN
032900        MOVE 'SI' TO WS-ABORTO
033000        MOVE 'Control error' TO WS-MOTIVO-ABORTO
033100        PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
033200     END-IF.
033300
033400 4000-GRABAR-CTL-F. EXIT.
033500
033600
033700*---- PASO 7/8: CARGA LA TABLA DE MAPEO, LA VERIFICA Y ANALIZA --*
033800*---- LAS BRECHAS CONTRA LOS CONTROLES YA GRABADOS --------------*
033900 5000-ANALIZAR-GAP-I.
034000
034100     MOVE WS-SCAN-ID-ED TO WS-GAP-SCAN-ID
034200
034300     CALL WS-PGMGAP USING WS-GAPAN-AREA
034400
034500     IF WS-GAP-INTEGRIDAD-OK IS NOT EQUAL TO 'SI' THEN
034600        MOVE 'SI' TO WS-ABORTO
034700        IF WS-GAP-ERROR-SQL IS EQUAL TO 'SI' THEN
034800           MOVE 'Analysis error' TO WS-MOTIVO-ABORTO
034900        ELSE
035000           MOVE 'Mapping file integrity check failed'
035100                     TO WS-MOTIVO-ABORTO
035200        END-IF
035300        PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
035400     ELSE
035500        MOVE WS-MET-TOTAL-FAL      TO WS-CANT-GAPS
035600        MOVE WS-GAP-FALTANTES-IDS  TO WS-LISTA-FALTANTES
035700        MOVE WS-CANT-GAPS     TO WS-AUD-NUM-ED
035800        MOVE 'DEBUG'          TO WS-AUD-NIVEL
035900        MOVE 'ANALYZE-GAPS'   TO WS-AUD-OPERACION
036000        STRING WS-AUD-NUM-ED ' ' WS-LISTA-FALTANTES
036100               DELIMITED BY SIZE INTO WS-AUD-MENSAJE
036200        CALL WS-PGMAUD USING WS-AUDLG-AREA
036300
036400        MOVE 'INFO '             TO WS-AUD-NIVEL
036500        MOVE 'REPORT-GENERATED'  TO WS-AUD-OPERACION
036600        MOVE WS-GAP-REPORTE-PATH TO WS-AUD-MENSAJE
036700        CALL WS-PGMAUD USING WS-AUDLG-AREA
036800     END-IF.
036900
037000 5000-ANALIZAR-GAP-F. EXIT.
037100
037200
037300*---- PASO 9: GRABA LAS BRECHAS IDENTIFICADAS BAJO EL SCAN-ID ---*
037400 6000-GRABAR-GAP-I.
037500
037600     MOVE 'GRABAR-GAP'    TO WS-SCNST-OPERACION
037700     MOVE WS-SCAN-ID-ED   TO WS-SCNST-SCAN-ID
037800
037900     CALL WS-PGMSCN USING WS-SCNST-AREA
038000
038100     IF WS-SCNST-RC IS NOT EQUAL TO ZEROS THEN
038200        MOVE 'SI' TO WS-ABORTO
038300        MOVE 'Storage error' TO WS-MOTIVO-ABORTO
038400        PERFORM 8000-ABORTAR-I THRU 8000-ABORTAR-F
038500     END-IF.
038600
038700 6000-GRABAR-GAP-F. EXIT.
038800
038900
039000*---- PASO 10/11: EL LISTADO YA LO ESCRIBIO PGMGAPAN. AQUI SOLO -*
039100*---- SE ARMA Y GRABA EL RESUMEN DEL SCAN Y SE AUDITA EL CIERRE -*
039200 7000-RESUMEN-I.
039300
039400     MOVE WS-SCAN-ID-ED      TO WLR-SCAN-ID
039500     MOVE 'SUCCESS'          TO WLR-STATUS
039600     MOVE WS-VAL-CANT-CONTROLES TO WLR-CONTROLES
039700     MOVE WS-CANT-GAPS       TO WLR-GAPS
039800     MOVE WS-MET-PCT         TO WLR-PCT
039900     MOVE WS-GAP-REPORTE-PATH TO WLR-REPORT-PATH
040000
040100     WRITE REG-SCNSUM FROM WS-LINEA-RESUMEN
040200
040300     DISPLAY 'PGMSCANO - SCAN-ID:        ' WS-SCAN-ID-ED
040400     DISPLAY 'PGMSCANO - STATUS:         SUCCESS'
040500     DISPLAY 'PGMSCANO - CONTROLES:      '
040600              WS-VAL-CANT-CONTROLES
040700     DISPLAY 'PGMSCANO - GAPS:           ' WS-CANT-GAPS
040800     DISPLAY 'PGMSCANO - % CUMPLIMIENTO: ' WS-MET-PCT
040900     DISPLAY 'PGMSCANO - REPORTE:        ' WS-GAP-REPORTE-PATH
041000
041100     MOVE WS-CANT-GAPS      TO WS-AUD-NUM-ED
041200     MOVE 'INFO '           TO WS-AUD-NIVEL
041300     MOVE 'SCAN-COMPLETE'   TO WS-AUD-OPERACION
041400     MOVE WS-AUD-NUM-ED     TO WS-AUD-MENSAJE
041500     CALL WS-PGMAUD USING WS-AUDLG-AREA
041600
041700     MOVE 'EXPORTAR'      TO WS-SCNST-OPERACION
041800     MOVE WS-SCAN-ID-ED   TO WS-SCNST-SCAN-ID
041900     CALL WS-PGMSCN USING WS-SCNST-AREA.
042000
042100 7000-RESUMEN-F. EXIT.
042200
042300
042400*---- REGISTRA EN LA BITACORA EL MOTIVO DE UN ABORTO ------------*
042500 8000-ABORTAR-I.
042600
042700     MOVE 'ERROR'          TO WS-AUD-NIVEL
042800     MOVE 'ABORT'          TO WS-AUD-OPERACION
042900     MOVE WS-MOTIVO-ABORTO TO WS-AUD-MENSAJE
043000     CALL WS-PGMAUD USING WS-AUDLG-AREA
043100
043200     DISPLAY '* ' WS-MOTIVO-ABORTO
043300     MOVE 9999 TO RETURN-CODE.
043400
043500 8000-ABORTAR-F. EXIT.
043600
043700
043800*---- CIERRA EL ARCHIVO DE RESUMEN Y TERMINA EL PROCESO ---------*
043900 9999-FINAL-I.
044000
044100     CLOSE SCNSUM.
044200
044300 9999-FINAL-F. EXIT.
