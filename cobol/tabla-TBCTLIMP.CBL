000100******************************************************************
000200* DCLGEN TABLE(KC02912.TBCTLIMP)                                *
000300*        LIBRARY(USUARIO.GAPSCAN.DCLGEN(TBCTLIMP))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(WCI-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000* 1994-06-11  fgq           ALTA INICIAL DE LA TABLA (GENERICA)  *
001100* 2025-11-05  fgq  CR-8841  REGENERADO DCLGEN PARA TBCTLIMP      *
001200*                           (CONTROLES IMPLEMENTADOS POR SCAN)   *
001300******************************************************************
001400     EXEC SQL DECLARE KC02912.TBCTLIMP TABLE
001500     ( SCAN_ID                        DECIMAL(6, 0) NOT NULL,
001600       CONTROL_ID                     CHAR(12) NOT NULL,
001700       STATEMENT_COUNT                DECIMAL(2, 0) NOT NULL
001800     ) END-EXEC.
001900******************************************************************
002000* COBOL DECLARATION FOR TABLE KC02912.TBCTLIMP                  *
002100******************************************************************
002200 01  DCLTBCTLIMP.
002300     10 WCI-SCAN-ID      PIC S9(6)V  USAGE COMP-3.  *> SCAN_ID
002400     10 WCI-CONTROL-ID   PIC X(12).                 *> CONTROL_ID
002500     10 WCI-STMT-COUNT   PIC S9(2)V  USAGE COMP-3.  *> STMT_COUNT
002600******************************************************************
002700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002800******************************************************************
